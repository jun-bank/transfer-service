000100**********************************************************                
000110 IDENTIFICATION DIVISION.                                                 
000120*****************************************************************         
000130* CANCEL-TRANSFER - ON-DEMAND CANCELLATION SUBPROGRAM.                    
000140*                                                                         
000150* CALLED BY THE TELLER SERVICE MENU (OR ANY OTHER CALLER                  
000160* HOLDING A TRANSFER-RECORD) WHEN AN OPERATOR WANTS TO KILL               
000170* A TRANSFER THAT HAS NOT YET MOVED ANY MONEY.  THE CALLER                
000180* PASSES THE TRANSFER-RECORD BY REFERENCE, A FREE-TEXT                    
000190* CANCEL REASON, AND GETS BACK A RESULT CODE - THIS PROGRAM               
000200* NEVER OPENS A FILE OF ITS OWN AND NEVER WRITES ANYTHING                 
000210* TO DISK; IT ONLY UPDATES THE FIELDS IN THE CALLER'S COPY                
000220* OF THE TRANSFER RECORD AND RETURNS.                                     
000230*                                                                         
000240* A TRANSFER IS ONLY CANCELLABLE WHILE IT IS STILL PENDING                
000250* AND THE SAGA HAS NOT PROGRESSED PAST THE DEBIT-PENDING                  
000260* STATE - SEE THE BUSINESS RULE NOTE AT A0100-CHECK-                      
000270* CANCELLABLE BELOW FOR THE EXACT BOUNDARY.                               
000280*****************************************************************         
000290 PROGRAM-ID. CANCEL-TRANSFER.                                             
000300 AUTHOR. S. SALNA.                                                        
000310 INSTALLATION. PBS DATA CENTER.                                           
000320 DATE-WRITTEN. 06/03/93.                                                  
000330 DATE-COMPILED.                                                           
000340 SECURITY.  UNCLASSIFIED - OPERATIONS AND AUDIT ONLY.                     
000350**********************************************************                
000360* CHANGE LOG                                                              
000370* ----------                                                              
000380* 06/03/93  SS   INITIAL VERSION - ON-DEMAND CANCEL OF A                  
000390*                PENDING TRANSFER, CALLED FROM THE TELLER                 
000400*                SERVICE MENU (REQ 93-0305).                              
000410* 01/22/95  BK   RESULT-CODE NOW RETURNS CANNOT_CANCEL_                   
000420*                TRANSFER TEXT INSTEAD OF A BARE 'N'.                     
000430* 12/08/98  SS   Y2K REMEDIATION - COMPLETED-AT STAMP NOW                 
000440*                BUILT FROM ACCEPT FROM DATE YYYYMMDD.                    
000450* 07/30/01  BK   REASON PREFIX REWORDED IN PLAIN ENGLISH                  
000460*                TO MATCH THE REST OF THE AUDIT TRAIL - SEE               
000470*                THE NOTE AT A0200-DO-CANCEL BELOW.                       
000475* 03/11/02  BK   AUDIT REQ 02-0147 - PREFIX PUT BACK TO THE               
000476*                ORIGINAL WORDING HANDED DOWN WITH THE                    
000477*                REQUEST; THE 07/30/01 CHANGE IS SUPERSEDED.              
000480**********************************************************                
000490                                                                          
000500 ENVIRONMENT DIVISION.                                                    
000510* SAME SPECIAL-NAMES BLOCK AS THE REST OF THE SAGA SUITE -                
000520* NOT ALL SWITCHES DECLARED HERE ARE ACTUALLY TESTED BY                   
000530* THIS PROGRAM, BUT THE SHOP KEEPS THE BLOCK UNIFORM ACROSS               
000540* EVERY MODULE THAT RUNS IN THE SAME JOB STEP FAMILY.                     
000550 CONFIGURATION SECTION.                                                   
000560 SOURCE-COMPUTER. IBM-370.                                                
000570 OBJECT-COMPUTER. IBM-370.                                                
000580 SPECIAL-NAMES.                                                           
000590     C01 IS TOP-OF-FORM                                                   
000600     UPSI-0 IS RERUN-SWITCH                                               
000610         ON STATUS IS RERUN-MODE                                          
000620         OFF STATUS IS NORMAL-MODE.                                       
000630                                                                          
000640 DATA DIVISION.                                                           
000650 WORKING-STORAGE SECTION.                                                 
000660                                                                          
000670* RAW ACCEPT FROM DATE/TIME WORK AREA - SEE 12/08/98 LOG.                 
000680* THIS BLOCK IS CARRIED VERBATIM FROM TRFPOST'S OWN                       
000690* TIMESTAMP WORK AREA SO THE STAMP FORMAT NEVER DRIFTS                    
000700* BETWEEN THE POSTING RUN AND THIS ON-DEMAND SUBPROGRAM.                  
000710 01  TIMESTAMP-RAW.                                                       
000720     05  RAW-DATE             PIC 9(8).                                   
000730     05  RAW-TIME             PIC 9(8).                                   
000740 01  TIMESTAMP.                                                           
000750     05  TS-YEAR              PIC 9(4).                                   
000760     05  FILLER                 PIC X     VALUE '-'.                      
000770     05  TS-MONTH             PIC 9(2).                                   
000780     05  FILLER                 PIC X     VALUE '-'.                      
000790     05  TS-DAY               PIC 9(2).                                   
000800     05  FILLER                 PIC X     VALUE '-'.                      
000810     05  TS-HOUR              PIC 9(2).                                   
000820     05  FILLER                 PIC X     VALUE '.'.                      
000830     05  TS-MIN               PIC 9(2).                                   
000840     05  FILLER                 PIC X     VALUE '.'.                      
000850     05  TS-SEC               PIC 9(2).                                   
000860     05  FILLER                 PIC X     VALUE '.'.                      
000870     05  TS-MICRO             PIC 9(6).                                   
000880* ALTERNATE VIEW OF THE STAMP - LETS A FUTURE CALLER PULL                 
000890* JUST THE DATE PORTION WITHOUT RE-EDITING EACH SUBFIELD.                 
000900 01  TIMESTAMP-DATE REDEFINES TIMESTAMP.                                  
000910     05  DATE-PART           PIC X(10).                                   
000920     05  FILLER                  PIC X(16).                               
000930* COUNTS HOW MANY TIMES THIS SUBPROGRAM HAS BEEN ENTERED                  
000940* SINCE THE CALLING RUN STARTED - NOT PRINTED ANYWHERE YET,               
000950* BUT OPERATIONS HAS ASKED FOR IT TO BE AVAILABLE IN A                    
000960* CORE DUMP IF A CANCEL EVER LOOPS BACK ON ITSELF.                        
000970 77  CALL-CTR             PIC 9(3)  COMP VALUE ZERO.                      
000980                                                                          
000990* LINKAGE SECTION - NOTHING HERE IS OWNED BY THIS PROGRAM.                
001000* THE TRANSFER-RECORD COPYBOOK BELOW IS THE SAME LAYOUT                   
001010* TRFPOST BUILT AND POSTED EARLIER; THIS PROGRAM ONLY EVER                
001020* SEES ONE RECORD AT A TIME, PASSED IN BY THE CALLER.                     
001030 LINKAGE SECTION.                                                         
001040*-----------------------------------------------------                    
001050 COPY COPYLIB-TRANSFER.                                                   
001060* FREE-TEXT REASON THE OPERATOR TYPED AT THE TELLER MENU -                
001070* CARRIED STRAIGHT THROUGH INTO THE FAIL-REASON PREFIX                    
001080* BUILT BELOW IN A0200-DO-CANCEL.                                         
001090 01  CANCEL-REASON        PIC X(100).                                     
001100* RESULT BACK TO THE CALLER - EITHER 'OK' OR THE CANNOT-                  
001110* CANCEL TEXT, NEVER A BARE Y/N FLAG SINCE THE 01/22/95 LOG.              
001120 01  RESULT-CODE.                                                         
001130     05  RESULT-TEXT          PIC X(20).                                  
001140         88  RESULT-OK              VALUE 'OK'.                           
001150         88  CANNOT-CANCEL          VALUE                                 
001160                 'CANNOT_CANCEL_TRANSFER'.                                
001170                                                                          
001180**********************************************************                
001190 PROCEDURE DIVISION USING TRANSFER-RECORD,                                
001200     CANCEL-REASON, RESULT-CODE.                                          
001210                                                                          
001220* 000-CANCEL-TRANSFER - SINGLE ENTRY POINT.  CLEAR THE                    
001230* RESULT FIELD SO A PRIOR CALL'S ANSWER CAN NEVER LEAK                    
001240* THROUGH, THEN HAND OFF TO THE ELIGIBILITY CHECK BELOW.                  
001250 000-CANCEL-TRANSFER.                                                     
001260     ADD 1 TO CALL-CTR                                                    
001270     MOVE SPACE TO RESULT-TEXT                                            
001280     PERFORM A0100-CHECK-CANCELLABLE                                      
001290     EXIT PROGRAM.                                                        
001300**********************************************************                
001310                                                                          
001320*****************************************************************         
001330* A0100-CHECK-CANCELLABLE - THE ELIGIBILITY GATE.                         
001340*                                                                         
001350* A TRANSFER MAY ONLY BE CANCELLED WHILE IT IS STILL                      
001360* PENDING AND THE SAGA HAS NOT YET TOUCHED THE CREDIT                     
001370* LEG - ONCE THE DEBIT HAS COMPLETED, MONEY HAS MOVED                     
001380* AND THE CALLER MUST GO THROUGH COMPENSATION INSTEAD.                    
001390* THAT IS WHY THE TEST BELOW ACCEPTS SAGA-STARTED (THE                    
001400* SAGA ROW EXISTS BUT THE DEBIT HASN'T EVEN BEEN TRIED                    
001410* YET) OR SAGA-DEBPEND (THE DEBIT REQUEST WENT OUT BUT                    
001420* NO OUTCOME HAS COME BACK) AND REJECTS EVERY STATE PAST                  
001430* THAT POINT.  A TRANSFER THAT FAILS THIS TEST GETS THE                   
001440* CANNOT_CANCEL_TRANSFER RESULT CODE, VERBATIM, SO THE                    
001450* CALLING SCREEN CAN KEY OFF IT DIRECTLY.                                 
001460*****************************************************************         
001470 A0100-CHECK-CANCELLABLE.                                                 
001480     IF TRF-IS-PENDING                                                    
001490         AND (TRF-SAGA-STARTED OR TRF-SAGA-DEBPEND)                       
001500         PERFORM A0200-DO-CANCEL                                          
001510         SET RESULT-OK TO TRUE                                            
001520     ELSE                                                                 
001530         SET CANNOT-CANCEL TO TRUE                                        
001540     END-IF.                                                              
001550**********************************************************                
001560                                                                          
001570*****************************************************************         
001580* A0200-DO-CANCEL - MARK THE TRANSFER CANCELLED AND CLOSE                 
001590* THE SAGA OUT AS FAILED (A CANCELLATION IS A FORM OF                     
001600* FAILURE FOR SAGA-STATUS PURPOSES, NOT A SEPARATE TRACK).                
001610*                                                                         
001620* FAIL-REASON IS BUILT AS A FIXED PREFIX FOLLOWED BY THE                  
001630* OPERATOR'S OWN WORDS, SO THE AUDIT TRAIL ALWAYS SHOWS AT                
001640* A GLANCE THAT A ROW WAS KILLED ON REQUEST RATHER THAN BY                
001650* THE SAGA ITSELF FAILING.  THE 07/30/01 REWORDING INTO                   
001660* PLAIN ENGLISH WAS REVERSED PER AUDIT REQ 02-0147 - THE                  
001670* PREFIX TEXT IS ONCE AGAIN THE EXACT WORDING HANDED DOWN                 
001680* WITH THE REQUEST SPECIFICATION, CHARACTER FOR CHARACTER,                
001690* SO THIS PROGRAM NEVER DRIFTS FROM WHAT THE REQUEST SIDE                 
001700* CALLS THE REASON.  BK'S 07/30/01 ARGUMENT ABOUT MATCHING                
001710* THE OTHER US-ENGLISH REASON CODES STILL HOLDS FOR THOSE                 
001720* OTHER CODES (SAME_ACCOUNT_TRANSFER, INVALID_AMOUNT, AND                 
001730* SO ON STAY IN ENGLISH) - ONLY THIS ONE PREFIX CARRIES                   
001740* SPECIFICATION TEXT BY DEFINITION AND IS EXEMPT.                         
001750* SEE THE 03/11/02 LOG ENTRY ABOVE.                                       
001760*****************************************************************         
001770 A0200-DO-CANCEL.                                                         
001780     SET TRF-IS-CANCELLED TO TRUE                                         
001790     SET TRF-SAGA-FAILED TO TRUE                                          
001800     MOVE SPACE TO TRF-FAIL-REASON                                        
001810*    PREFIX, THEN THE OPERATOR'S OWN REASON TEXT.                         
001820     STRING '취소: '  DELIMITED BY SIZE                                     
001830         CANCEL-REASON DELIMITED BY SIZE                                  
001840         INTO TRF-FAIL-REASON                                             
001850     END-STRING                                                           
001860     PERFORM A0300-STAMP-TIMESTAMP                                        
001870     MOVE TIMESTAMP TO TRF-COMPLETED-AT.                                  
001880**********************************************************                
001890                                                                          
001900* A0300-STAMP-TIMESTAMP - SAME Y2K-SAFE BUILDER USED BY                   
001910* TRFPOST; 4-DIGIT YEAR COMES STRAIGHT OFF ACCEPT FROM DATE               
001920* YYYYMMDD, NO 2-DIGIT WINDOWING LOGIC ANYWHERE IN THIS                   
001930* PROGRAM.                                                                
001940 A0300-STAMP-TIMESTAMP.                                                   
001950     ACCEPT RAW-DATE FROM DATE YYYYMMDD                                   
001960     ACCEPT RAW-TIME FROM TIME                                            
001970     MOVE RAW-DATE(1:4) TO TS-YEAR                                        
001980     MOVE RAW-DATE(5:2) TO TS-MONTH                                       
001990     MOVE RAW-DATE(7:2) TO TS-DAY                                         
002000     MOVE RAW-TIME(1:2) TO TS-HOUR                                        
002010     MOVE RAW-TIME(3:2) TO TS-MIN                                         
002020     MOVE RAW-TIME(5:2) TO TS-SEC                                         
002030     MOVE ZERO TO TS-MICRO                                                
002040     MOVE RAW-TIME(7:2) TO TS-MICRO(1:2).                                 
002050**********************************************************                
