000100*-------------------------------------------------------                  
000110* COPYLIB-OUTBOX                                                          
000120* Outbox event record - one row per outbound business                     
000130* fact raised while posting a transfer.  Downstream                       
000140* systems pick these up off OUTBOX-OUTPUT-FILE; the                       
000150* retry count and last error are carried here so a                        
000160* failed publish attempt is never silently dropped.                       
000170*-------------------------------------------------------                  
000180 01  OUTBOX-EVENT-RECORD.                                                 
000190     05  OBX-ID                 PIC X(12).                                
000200     05  OBX-AGGREGATE-TYPE     PIC X(30).                                
000210     05  OBX-AGGREGATE-ID       PIC X(12).                                
000220     05  OBX-EVENT-TYPE         PIC X(30).                                
000230         88  OBX-EVT-DEBREQ       VALUE 'DEBIT_REQUESTED'.                
000240         88  OBX-EVT-CRDREQ       VALUE 'CREDIT_REQUESTED'.               
000250         88  OBX-EVT-DEBROLL      VALUE 'DEBIT_ROLLBACK'.                 
000260         88  OBX-EVT-TRFOK        VALUE                                   
000270                                   'TRANSFER_COMPLETED'.                  
000280         88  OBX-EVT-TRFBAD       VALUE 'TRANSFER_FAILED'.                
000290     05  OBX-TOPIC              PIC X(50).                                
000300     05  OBX-PAYLOAD            PIC X(500).                               
000310     05  OBX-STATUS             PIC X(7).                                 
000320         88  OBX-IS-PENDING       VALUE 'PENDING'.                        
000330         88  OBX-IS-SENT          VALUE 'SENT'.                           
000340         88  OBX-IS-FAILED        VALUE 'FAILED'.                         
000350     05  OBX-RETRY-COUNT        PIC S9(4) COMP-3.                         
000360     05  OBX-LAST-ERROR         PIC X(200).                               
000370     05  OBX-CREATED-AT         PIC X(26).                                
000380     05  OBX-CREATED-DATE REDEFINES OBX-CREATED-AT.                       
000390         10  OBC-DATE-PART        PIC X(10).                              
000400         10  FILLER               PIC X(16).                              
000410     05  OBX-SENT-AT            PIC X(26).                                
000420     05  FILLER                 PIC X(20).                                
000430*-------------------------------------------------------                  
000440* DEFAULT-MAX-RETRY governs CAN-RETRY and the auto-fail                   
000450* rule; kept alongside the record it paces so a dispatch                  
000460* paragraph only has to COPY one thing in.                                
000470*-------------------------------------------------------                  
000480 01  OBX-DEFAULT-MAX-RETRY  PIC S9(4) COMP-3 VALUE 3.                     
