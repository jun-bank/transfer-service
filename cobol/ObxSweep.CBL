000100 IDENTIFICATION DIVISION.                                                 
000110*****************************************************************         
000120* OBXSWEEP - OUTBOX RETRY SWEEP.                                          
000130*                                                                         
000140* TRFPOST WRITES ONE OUTBOX ROW FOR EVERY SAGA EVENT IT                   
000150* EMITS DURING THE NIGHTLY POSTING RUN.  MOST OF THOSE ROWS               
000160* PUBLISH CLEANLY AND ARE MARKED SENT BEFORE TRFPOST EVEN                 
000170* FINISHES, BUT SOME GO OUT WHILE THE DOWNSTREAM TOPIC IS                 
000180* DOWN AND ARE LEFT PENDING.  THIS PROGRAM IS THE FOLLOW-UP               
000190* STEP IN THE SAME BATCH WINDOW: IT READS EVERY ROW TRFPOST               
000200* LEFT BEHIND, GIVES EACH PENDING ROW ONE MORE DISPATCH                   
000210* ATTEMPT, AND WRITES THE WHOLE SET BACK OUT UNCHANGED                    
000220* EXCEPT FOR WHATEVER ROWS IT WAS ABLE TO ADVANCE.  A ROW                 
000230* THAT HAS ALREADY HIT DEFAULT-MAX-RETRY IS NEVER RETRIED                 
000240* AGAIN BY THIS SWEEP - IT IS LEFT FOR AN OPERATOR TO                     
000250* RE-QUEUE BY HAND THROUGH OUTBOX-RETRY.                                  
000260*                                                                         
000270* THREE FILES, SAME SHAPE AS THE POSTING RUN:                             
000280*   OBXIN   - THE OUTBOX ROWS TRFPOST (OR A PRIOR SWEEP)                  
000290*             LEFT BEHIND, ONE PER LINE, COMMA-DELIMITED.                 
000300*   OBXOUT2 - EVERY ROW READ FROM OBXIN, REWRITTEN WITH                   
000310*             WHATEVER STATUS THIS SWEEP LEFT IT IN.                      
000320*   OBXRPT  - A SHORT CONTROL-TOTALS REPORT IN THE SAME                   
000330*             STYLE AS TRFPOST'S OWN AUDIT REPORT.                        
000340*****************************************************************         
000350 PROGRAM-ID. ObxSweep.                                                    
000360 AUTHOR. B. KALLAK.                                                       
000370 INSTALLATION. PBS DATA CENTER.                                           
000380 DATE-WRITTEN. 02/19/90.                                                  
000390 DATE-COMPILED.                                                           
000400 SECURITY.  UNCLASSIFIED - OPERATIONS AND AUDIT ONLY.                     
000410**********************************************************                
000420* CHANGE LOG                                                              
000430* ----------                                                              
000440* 02/19/90  BK   INITIAL VERSION - RE-ATTEMPTS DISPATCH ON                
000450*                EVERY OUTBOX ROW TRFPOST LEFT PENDING,                   
000460*                BOUNDED AT DEFAULT-MAX-RETRY (REQ 90-0117).              
000470* 06/03/93  SS   FAILED ROWS NOW PASSED THROUGH UNCHANGED                 
000480*                RATHER THAN DROPPED FROM THE OUTPUT FILE -               
000490*                OPERATIONS WAS LOSING TRACK OF DEAD ROWS                 
000500*                THAT WEREN'T WRITTEN BACK AT ALL.                        
000510* 01/22/95  BK   TOTALS LINE ADDED TO MATCH THE POSTING                   
000520*                RUN'S AUDIT FORMAT (REQ 94-0902).                        
000530* 12/08/98  SS   Y2K REMEDIATION - SENT-AT STAMP NOW BUILT                
000540*                FROM ACCEPT ... FROM DATE YYYYMMDD, SAME                 
000550*                FIX AS TRFPOST AND CANCEL-TRANSFER.                      
000560* 07/30/01  BK   DISPATCH-OUTCOME CHECK MOVED TO SCAN THE                 
000570*                CARRIED PAYLOAD TEXT, SEE A0300 BELOW.                   
000580**********************************************************                
000590                                                                          
000600 ENVIRONMENT DIVISION.                                                    
000610* SPECIAL-NAMES BLOCK CARRIED ACROSS THE WHOLE SAGA SUITE -               
000620* THIS PROGRAM DOES NOT TEST UPSI-0 ITSELF, BUT THE SHOP                  
000630* KEEPS EVERY MODULE IN THE FAMILY DECLARING THE SAME                     
000640* SWITCHES SO AN OPERATOR READING A JCL OVERRIDE NEVER HAS                
000650* TO CHECK WHICH PROGRAM ACTUALLY HONORS IT.                              
000660 CONFIGURATION SECTION.                                                   
000670 SOURCE-COMPUTER. IBM-370.                                                
000680 OBJECT-COMPUTER. IBM-370.                                                
000690 SPECIAL-NAMES.                                                           
000700     C01 IS TOP-OF-FORM                                                   
000710     UPSI-0 IS RERUN-SWITCH                                               
000720         ON STATUS IS RERUN-MODE                                          
000730         OFF STATUS IS NORMAL-MODE.                                       
000740 INPUT-OUTPUT SECTION.                                                    
000750 FILE-CONTROL.                                                            
000760*    INBOUND - WHATEVER TRFPOST OR A PRIOR SWEEP LEFT                     
000770*    PENDING OR FAILED.                                                   
000780     SELECT OUTBOX-IN-FILE ASSIGN TO OBXIN                                
000790         ORGANIZATION IS LINE SEQUENTIAL                                  
000800         FILE STATUS IS OBI-FS.                                           
000810                                                                          
000820*    OUTBOUND - THE SAME ROWS, REWRITTEN WITH WHATEVER                    
000830*    STATUS THIS SWEEP ARRIVED AT.  NAMED OBXOUT2 SO IT IS                
000840*    NEVER CONFUSED WITH TRFPOST'S OWN OBXOUT DD.                         
000850     SELECT OUTBOX-OUT-FILE ASSIGN TO OBXOUT2                             
000860         ORGANIZATION IS LINE SEQUENTIAL                                  
000870         FILE STATUS IS OBO-FS.                                           
000880                                                                          
000890*    CONTROL-TOTALS REPORT FOR THE OPERATIONS BINDER.                     
000900     SELECT REPORT-FILE ASSIGN TO OBXRPT                                  
000910         ORGANIZATION IS LINE SEQUENTIAL                                  
000920         FILE STATUS IS RPT-FS.                                           
000930                                                                          
000940 DATA DIVISION.                                                           
000950 FILE SECTION.                                                            
000960                                                                          
000970* ONE COMMA-DELIMITED OUTBOX ROW PER LINE, SAME LAYOUT                    
000980* TRFPOST WROTE TO ITS OWN OUTBOX OUTPUT FILE.                            
000990 FD  OUTBOX-IN-FILE.                                                      
001000 01  OBI-INPUT-LINE.                                                      
001010     05  OBI-LINE-TEXT           PIC X(950).                              
001020                                                                          
001030* SAME LAYOUT, RE-EMITTED AFTER THIS SWEEP'S UPDATES.                     
001040 FD  OUTBOX-OUT-FILE.                                                     
001050 01  OBO-OUTPUT-LINE.                                                     
001060     05  OBO-LINE-TEXT           PIC X(950).                              
001070                                                                          
001080* ONE PRINT LINE, SAME 132-BYTE WIDTH AS EVERY OTHER                      
001090* REPORT IN THIS SUITE.                                                   
001100 FD  REPORT-FILE.                                                         
001110 01  RPT-PRINT-LINE          PIC X(132).                                  
001120                                                                          
001130 WORKING-STORAGE SECTION.                                                 
001140                                                                          
001150* FILE STATUS AND END-OF-FILE SWITCH                                      
001160 01  FILE-STATUS.                                                         
001170     05  OBI-FS              PIC X(2).                                    
001180         88  OBI-FS-OK              VALUE '00'.                           
001190         88  OBI-FS-EOF             VALUE '10'.                           
001200     05  OBO-FS              PIC X(2).                                    
001210         88  OBO-FS-OK              VALUE '00'.                           
001220     05  RPT-FS              PIC X(2).                                    
001230         88  RPT-FS-OK              VALUE '00'.                           
001240 01  SWITCHES.                                                            
001250     05  EOF-SWITCH       PIC X  VALUE 'N'.                               
001260         88  EOF                VALUE 'Y'.                                
001270                                                                          
001280* RUN COUNTERS - ALL BINARY.  SIX COUNTERS FEED THE                       
001290* TOTALS REPORT BUILT AT 910-WRITE-TOTALS; EACH ROW READ                  
001300* LANDS IN EXACTLY ONE OF SENT/PENDING/FAILED/UNCHANGED                   
001310* BY THE TIME IT IS WRITTEN BACK.                                         
001320 01  COUNTERS.                                                            
001330     05  TOT-READ         PIC 9(6)  COMP VALUE ZERO.                      
001340     05  TOT-RETRIED      PIC 9(6)  COMP VALUE ZERO.                      
001350     05  TOT-SENT         PIC 9(6)  COMP VALUE ZERO.                      
001360     05  TOT-PENDING      PIC 9(6)  COMP VALUE ZERO.                      
001370     05  TOT-FAILED       PIC 9(6)  COMP VALUE ZERO.                      
001380     05  TOT-UNCHANGED    PIC 9(6)  COMP VALUE ZERO.                      
001390* TALLY TARGET FOR THE INSPECT IN 220-RETRY-DISPATCH - NOT                
001400* PART OF THE COUNTERS GROUP SINCE IT IS RESET EVERY ROW                  
001410* RATHER THAN ACCUMULATED ACROSS THE RUN.                                 
001420 77  NODISP-COUNT     PIC 9(3)  COMP VALUE ZERO.                          
001430                                                                          
001440* UNSTRING TARGETS - ONE PER COLUMN TRFPOST WROTE TO                      
001450* OUTBOX-OUTPUT-FILE (SEE TrfPost 520-WRITE-OUTBOX-OUT).                  
001460* THE COLUMN ORDER HERE MUST TRACK THAT PARAGRAPH EXACTLY                 
001470* OR THE UNSTRING AT 210 BELOW SILENTLY SHIFTS EVERY FIELD                
001480* ONE COLUMN OVER.                                                        
001490 01  OBX-FIELDS.                                                          
001500     05  ID               PIC X(12).                                      
001510     05  AGGR-TYPE        PIC X(30).                                      
001520     05  AGGR-ID          PIC X(12).                                      
001530     05  EVENT-TYPE       PIC X(30).                                      
001540     05  TOPIC            PIC X(50).                                      
001550     05  STATUS           PIC X(7).                                       
001560         88  IS-PENDING          VALUE 'PENDING'.                         
001570         88  IS-SENT             VALUE 'SENT'.                            
001580         88  IS-FAILED           VALUE 'FAILED'.                          
001590     05  RETRY-TEXT       PIC X(4).                                       
001600     05  LAST-ERROR       PIC X(200).                                     
001610     05  CREATED-AT       PIC X(26).                                      
001620     05  SENT-AT          PIC X(26).                                      
001630     05  PAYLOAD          PIC X(500).                                     
001640* FLAT RAW VIEW OF THE ABOVE, FOR THE OPERATOR CONSOLE                    
001650* LINE BELOW WHEN A TOPIC STAYS DOWN ACROSS A SWEEP.                      
001660 01  OBX-FIELDS-ALT REDEFINES OBX-FIELDS.                                 
001670     05  RAW-ALL          PIC X(897).                                     
001680* DISPLAY-NUMERIC WORK FIELD - RETRY-TEXT CANNOT BE                       
001690* COMPARED OR INCREMENTED DIRECTLY SINCE IT IS CARRIED AS                 
001700* TEXT IN THE COMMA-DELIMITED ROW.                                        
001710 01  RETRY-COUNT          PIC 9(4).                                       
001720                                                                          
001730* DEFAULT-MAX-RETRY, SAME VALUE THE POSTING RUN USES -                    
001740* COPIED IN RATHER THAN HARD-CODED SO A CHANGE IN ONE                     
001750* PLACE MOVES BOTH PROGRAMS TOGETHER.  IF OPERATIONS EVER                 
001760* RAISES OR LOWERS THE CEILING, THIS IS THE ONE COPYBOOK                  
001770* TO RECOMPILE BOTH TRFPOST AND THIS SWEEP AGAINST.                       
001780 COPY COPYLIB-OUTBOX.                                                     
001790                                                                          
001800* RAW ACCEPT FROM DATE/TIME WORK AREA - SAME LAYOUT AS                    
001810* THE POSTING RUN'S 600-STAMP-TIMESTAMP.                                  
001820 01  TIMESTAMP-RAW.                                                       
001830     05  RAW-DATE             PIC 9(8).                                   
001840     05  RAW-TIME             PIC 9(8).                                   
001850 01  TIMESTAMP.                                                           
001860     05  TS-YEAR              PIC 9(4).                                   
001870     05  FILLER                 PIC X     VALUE '-'.                      
001880     05  TS-MONTH             PIC 9(2).                                   
001890     05  FILLER                 PIC X     VALUE '-'.                      
001900     05  TS-DAY               PIC 9(2).                                   
001910     05  FILLER                 PIC X     VALUE '-'.                      
001920     05  TS-HOUR              PIC 9(2).                                   
001930     05  FILLER                 PIC X     VALUE '.'.                      
001940     05  TS-MIN               PIC 9(2).                                   
001950     05  FILLER                 PIC X     VALUE '.'.                      
001960     05  TS-SEC               PIC 9(2).                                   
001970     05  FILLER                 PIC X     VALUE '.'.                      
001980     05  TS-MICRO             PIC 9(6).                                   
001990* ALTERNATE VIEW - LETS A FUTURE PARAGRAPH PULL JUST THE                  
002000* DATE PORTION WITHOUT RE-EDITING EACH SUBFIELD.                          
002010 01  TIMESTAMP-DATE REDEFINES TIMESTAMP.                                  
002020     05  DATE-PART           PIC X(10).                                   
002030     05  FILLER                  PIC X(16).                               
002040                                                                          
002050* REPORT LINE WORK AREA AND ITS EDITED COUNT FIELD, BOTH                  
002060* REUSED ACROSS EVERY LINE 910-WRITE-TOTALS BUILDS.  THE                  
002070* EDITED COUNT IS CLEARED AND REMOVED BY EACH MOVE, NOT BY                
002080* A SEPARATE INITIALIZE - THE ZZZZZ9 PICTURE SUPPRESSES                   
002090* LEADING ZEROES SO THE REPORT COLUMN NEVER SHOWS THEM.                   
002100 01  RESULT-LINE      PIC X(132)  VALUE SPACE.                            
002110 01  EDIT-COUNT        PIC ZZZZZ9.                                        
002120                                                                          
002130**********************************************************                
002140 PROCEDURE DIVISION.                                                      
002150                                                                          
002160* 0000-SWEEP-OUTBOX - MAIN LINE.  OPEN, PROCESS EVERY ROW                 
002170* ON THE INBOUND FILE ONE AT A TIME UNTIL END OF FILE,                    
002180* THEN CLOSE OUT WITH THE TOTALS REPORT.  NO SORT STEP -                  
002190* ROWS ARE WRITTEN BACK IN THE SAME ORDER THEY ARRIVED.                   
002200 0000-SWEEP-OUTBOX.                                                       
002210     PERFORM 100-INIT                                                     
002220     PERFORM 200-PROCESS-EVENT THRU 295-PROCESS-EVENT-EXIT                
002230         UNTIL EOF                                                        
002240     PERFORM 900-FINISH                                                   
002250     STOP RUN.                                                            
002260**********************************************************                
002270                                                                          
002280* 100-INIT - OPEN ALL THREE FILES, WRITE THE REPORT                       
002290* HEADING, AND PRIME THE READ LOOP WITH THE FIRST ROW.                    
002300* AN OPEN FAILURE ON THE INBOUND FILE IS TREATED AS AN                    
002310* EMPTY RUN RATHER THAN AN ABEND - A SWEEP WITH NOTHING                   
002320* TO DO IS NOT AN ERROR CONDITION IN ITS OWN RIGHT.                       
002330 100-INIT.                                                                
002340     MOVE 'N' TO EOF-SWITCH                                               
002350     OPEN INPUT OUTBOX-IN-FILE                                            
002360         OUTPUT OUTBOX-OUT-FILE                                           
002370         OUTPUT REPORT-FILE                                               
002380     MOVE SPACE TO RESULT-LINE                                            
002390     MOVE 'OUTBOX RETRY SWEEP RUN' TO RESULT-LINE                         
002400     WRITE RPT-PRINT-LINE FROM RESULT-LINE                                
002410     IF OBI-FS-OK                                                         
002420         READ OUTBOX-IN-FILE                                              
002430             AT END                                                       
002440                 SET EOF TO TRUE                                          
002450         END-READ                                                         
002460     ELSE                                                                 
002470         SET EOF TO TRUE                                                  
002480         DISPLAY 'OBXSWEEP: INPUT OPEN ERROR, FS=' OBI-FS                 
002490     END-IF.                                                              
002500**********************************************************                
002510                                                                          
002520*****************************************************************         
002530* 200-PROCESS-EVENT - ONE ROW THROUGH THE SWEEP.                          
002540*                                                                         
002550* A ROW IS ONLY A CANDIDATE FOR RETRY IF IT IS STILL                      
002560* PENDING AND HAS NOT YET REACHED DEFAULT-MAX-RETRY.                      
002570* EVERYTHING ELSE (ALREADY SENT, ALREADY FAILED, OR                       
002580* PENDING BUT OUT OF RETRIES) FALLS THROUGH TO 280                        
002590* UNCHANGED AND IS COUNTED AS UNCHANGED RATHER THAN                       
002600* RETRIED - THIS IS WHAT LETS THE TOTALS REPORT TELL                      
002610* OPERATIONS HOW MANY ROWS ACTUALLY GOT A FRESH ATTEMPT                   
002620* VERSUS HOW MANY WERE JUST CARRIED FORWARD.                              
002630*****************************************************************         
002640 200-PROCESS-EVENT.                                                       
002650     ADD 1 TO TOT-READ                                                    
002660     PERFORM 210-PARSE-INBOUND-LINE                                       
002670     IF NOT IS-PENDING                                                    
002680         ADD 1 TO TOT-UNCHANGED                                           
002690         GO TO 280-WRITE-EVENT                                            
002700     END-IF                                                               
002710*    RETRY-TEXT ARRIVES AS DISPLAY TEXT FROM THE COMMA-                   
002720*    DELIMITED ROW - MOVE TO THE NUMERIC WORK FIELD BEFORE                
002730*    COMPARING AGAINST THE RETRY CEILING.                                 
002740     MOVE RETRY-TEXT TO RETRY-COUNT                                       
002750     IF RETRY-COUNT >= OBX-DEFAULT-MAX-RETRY                              
002760         ADD 1 TO TOT-UNCHANGED                                           
002770         GO TO 280-WRITE-EVENT                                            
002780     END-IF                                                               
002790     ADD 1 TO TOT-RETRIED                                                 
002800     PERFORM 220-RETRY-DISPATCH                                           
002810     GO TO 280-WRITE-EVENT.                                               
002820**********************************************************                
002830                                                                          
002840* 210-PARSE-INBOUND-LINE - SPLITS THE COMMA-DELIMITED                     
002850* INPUT LINE BACK INTO ITS ELEVEN COLUMNS.  NO VALIDATION                 
002860* IS DONE HERE - THE ROW WAS ALREADY VALIDATED ONCE BY                    
002870* TRFPOST BEFORE IT EVER REACHED THE OUTBOX FILE.                         
002880 210-PARSE-INBOUND-LINE.                                                  
002890     UNSTRING OBI-LINE-TEXT DELIMITED BY ','                              
002900         INTO ID AGGR-TYPE AGGR-ID EVENT-TYPE                             
002910             TOPIC STATUS RETRY-TEXT LAST-ERROR                           
002920             CREATED-AT SENT-AT PAYLOAD                                   
002930     END-UNSTRING.                                                        
002940**********************************************************                
002950                                                                          
002960*****************************************************************         
002970* 220-RETRY-DISPATCH - THE ACTUAL RE-ATTEMPT.                             
002980*                                                                         
002990* DISPATCH OUTCOME IS DATA-DRIVEN, NOT A LIVE QUEUE                       
003000* CALL - THE SAME 'NODISP' MARKER TRFPOST CARRIED                         
003010* INTO THE PAYLOAD'S MEMO TEXT IS SCANNED FOR HERE SO                     
003020* A TOPIC THAT WAS DOWN AT POSTING TIME IS STILL DOWN                     
003030* AT SWEEP TIME UNLESS THE TEST DATA SAYS OTHERWISE.                      
003040* THIS WAS REWORKED ON 07/30/01 TO SCAN THE PAYLOAD                       
003050* TEXT DIRECTLY RATHER THAN A SEPARATE FLAG COLUMN, SO                    
003060* THE SAME TEST DATA TRFPOST USES TO SIMULATE A DOWN                      
003070* TOPIC DRIVES THIS SWEEP'S BEHAVIOR TOO, WITHOUT ANY                     
003080* EXTRA COLUMN HAVING TO BE ADDED TO THE OUTBOX ROW.                      
003090*                                                                         
003100* IF THE RETRY ALSO FAILS AND THE ROW HAS NOW REACHED                     
003110* THE CEILING, THE ROW IS MARKED FAILED HERE AND LEFT                     
003120* FOR AN OPERATOR TO DEAL WITH BY HAND - SEE OUTBOX-                      
003130* RETRY.  OTHERWISE IT STAYS PENDING FOR THE NEXT SWEEP.                  
003140*****************************************************************         
003150 220-RETRY-DISPATCH.                                                      
003160*    RESET THE TALLY BEFORE EVERY ROW - INSPECT ADDS TO                   
003170*    WHATEVER IS ALREADY IN THE COUNTER, IT DOES NOT CLEAR                
003180*    IT FIRST.                                                            
003190     MOVE ZERO TO NODISP-COUNT                                            
003200     INSPECT PAYLOAD TALLYING NODISP-COUNT                                
003210         FOR ALL 'NODISP'                                                 
003220     IF NODISP-COUNT > 0                                                  
003230*        STILL DOWN - BUMP THE RETRY COUNT AND LEAVE A                    
003240*        REASON ON THE ROW FOR WHOEVER LOOKS AT IT NEXT.                  
003250         ADD 1 TO RETRY-COUNT                                             
003260         MOVE 'TOPIC UNAVAILABLE' TO LAST-ERROR                           
003270         DISPLAY 'OBXSWEEP: STILL DOWN - ' RAW-ALL(1:12)                  
003280         IF RETRY-COUNT >= OBX-DEFAULT-MAX-RETRY                          
003290             SET IS-FAILED TO TRUE                                        
003300         END-IF                                                           
003310     ELSE                                                                 
003320*        DISPATCH SUCCEEDED ON THIS ATTEMPT - CLEAR ANY                   
003330*        PRIOR ERROR TEXT AND STAMP WHEN IT WENT OUT.                     
003340         SET IS-SENT TO TRUE                                              
003350         MOVE SPACE TO LAST-ERROR                                         
003360         PERFORM 600-STAMP-TIMESTAMP                                      
003370         MOVE TIMESTAMP TO SENT-AT                                        
003380     END-IF.                                                              
003390**********************************************************                
003400                                                                          
003410* 280-WRITE-EVENT - COMMON EXIT FOR EVERY ROW, WHETHER IT                 
003420* WAS RETRIED OR PASSED THROUGH UNCHANGED.  WRITES THE                    
003430* ROW BACK OUT, ROLLS THE TOTALS, THEN READS THE NEXT ONE.                
003440 280-WRITE-EVENT.                                                         
003450     PERFORM 282-WRITE-OUTBOX-LINE                                        
003460     PERFORM 284-ACCUM-TOTALS                                             
003470     GO TO 290-READ-NEXT-EVENT.                                           
003480**********************************************************                
003490                                                                          
003500* 282-WRITE-OUTBOX-LINE - RE-BUILDS THE COMMA-DELIMITED                   
003510* ROW IN THE SAME COLUMN ORDER IT WAS READ IN, WITH                       
003520* WHATEVER FIELDS 220-RETRY-DISPATCH UPDATED (STATUS,                     
003530* RETRY COUNT, LAST ERROR, SENT-AT) NOW REFLECTED.                        
003540 282-WRITE-OUTBOX-LINE.                                                   
003550     MOVE RETRY-COUNT TO RETRY-TEXT                                       
003560     MOVE SPACE TO OBO-LINE-TEXT                                          
003570     STRING ID             DELIMITED BY SIZE                              
003580         ','                 DELIMITED BY SIZE                            
003590         AGGR-TYPE        DELIMITED BY SIZE                               
003600         ','                 DELIMITED BY SIZE                            
003610         AGGR-ID          DELIMITED BY SIZE                               
003620         ','                 DELIMITED BY SIZE                            
003630         EVENT-TYPE       DELIMITED BY SIZE                               
003640         ','                 DELIMITED BY SIZE                            
003650         TOPIC            DELIMITED BY SIZE                               
003660         ','                 DELIMITED BY SIZE                            
003670         STATUS           DELIMITED BY SIZE                               
003680         ','                 DELIMITED BY SIZE                            
003690         RETRY-TEXT       DELIMITED BY SIZE                               
003700         ','                 DELIMITED BY SIZE                            
003710         LAST-ERROR       DELIMITED BY SIZE                               
003720         ','                 DELIMITED BY SIZE                            
003730         CREATED-AT       DELIMITED BY SIZE                               
003740         ','                 DELIMITED BY SIZE                            
003750         SENT-AT          DELIMITED BY SIZE                               
003760         ','                 DELIMITED BY SIZE                            
003770         PAYLOAD          DELIMITED BY SIZE                               
003780         INTO OBO-LINE-TEXT                                               
003790     END-STRING                                                           
003800     WRITE OBO-OUTPUT-LINE.                                               
003810**********************************************************                
003820                                                                          
003830* 284-ACCUM-TOTALS - ROLLS THIS ROW'S FINAL STATUS INTO                   
003840* THE RUN COUNTERS.  A ROW IS IN EXACTLY ONE OF THESE                     
003850* THREE STATUSES BY THE TIME IT REACHES HERE - THE FOURTH                 
003860* BUCKET (UNCHANGED) WAS ALREADY COUNTED AT 200 ABOVE.                    
003870 284-ACCUM-TOTALS.                                                        
003880*    SENT ON THIS PASS.                                                   
003890     IF IS-SENT                                                           
003900         ADD 1 TO TOT-SENT                                                
003910     END-IF                                                               
003920*    STILL DOWN, BUT NOT YET AT THE RETRY CEILING.                        
003930     IF IS-PENDING                                                        
003940         ADD 1 TO TOT-PENDING                                             
003950     END-IF                                                               
003960*    JUST HIT THE CEILING ON THIS PASS.                                   
003970     IF IS-FAILED                                                         
003980         ADD 1 TO TOT-FAILED                                              
003990     END-IF.                                                              
004000**********************************************************                
004010                                                                          
004020* 290-READ-NEXT-EVENT - ADVANCES THE INBOUND FILE ONE                     
004030* ROW.  AT END SETS THE SWITCH THAT ENDS THE MAIN LOOP.                   
004040 290-READ-NEXT-EVENT.                                                     
004050     READ OUTBOX-IN-FILE                                                  
004060         AT END                                                           
004070             SET EOF TO TRUE                                              
004080     END-READ.                                                            
004090**********************************************************                
004100                                                                          
004110* 295-PROCESS-EVENT-EXIT - COMMON EXIT POINT FOR THE                      
004120* 200-THRU-295 RANGE PERFORMED FROM THE MAIN LINE.                        
004130 295-PROCESS-EVENT-EXIT.                                                  
004140     EXIT.                                                                
004150**********************************************************                
004160                                                                          
004170* 600-STAMP-TIMESTAMP - SAME Y2K-SAFE BUILDER AS TRFPOST                  
004180* AND CANCEL-TRANSFER; 4-DIGIT YEAR COMES STRAIGHT OFF                    
004190* ACCEPT FROM DATE YYYYMMDD.                                              
004200 600-STAMP-TIMESTAMP.                                                     
004210     ACCEPT RAW-DATE FROM DATE YYYYMMDD                                   
004220     ACCEPT RAW-TIME FROM TIME                                            
004230     MOVE RAW-DATE(1:4) TO TS-YEAR                                        
004240     MOVE RAW-DATE(5:2) TO TS-MONTH                                       
004250     MOVE RAW-DATE(7:2) TO TS-DAY                                         
004260     MOVE RAW-TIME(1:2) TO TS-HOUR                                        
004270     MOVE RAW-TIME(3:2) TO TS-MIN                                         
004280     MOVE RAW-TIME(5:2) TO TS-SEC                                         
004290     MOVE ZERO TO TS-MICRO                                                
004300     MOVE RAW-TIME(7:2) TO TS-MICRO(1:2).                                 
004310**********************************************************                
004320                                                                          
004330* 900-FINISH - WRITES THE TOTALS AND CLOSES EVERYTHING                    
004340* DOWN.  NO SPECIAL END-OF-RUN PROCESSING OTHER THAN THE                  
004350* REPORT - THE OUTPUT FILE IS ALREADY COMPLETE BY NOW.                    
004360 900-FINISH.                                                              
004370*    TOTALS ARE WRITTEN BEFORE THE CLOSE SO THE REPORT                    
004380*    FILE IS STILL OPEN WHEN 910 DOES ITS WRITES.                         
004390     PERFORM 910-WRITE-TOTALS                                             
004400     CLOSE OUTBOX-IN-FILE OUTBOX-OUT-FILE REPORT-FILE.                    
004410**********************************************************                
004420                                                                          
004430* 910-WRITE-TOTALS - SIX CONTROL-TOTAL LINES, SAME EDIT                   
004440* PATTERN REPEATED FOR EACH COUNTER: MOVE THE COUNT TO THE                
004450* EDITED FIELD, CLEAR THE LINE, STRING THE CAPTION AND THE                
004460* EDITED NUMBER TOGETHER, WRITE IT.  ADDED PER THE                        
004470* 01/22/95 LOG ENTRY TO MATCH TRFPOST'S OWN AUDIT FORMAT.                 
004480 910-WRITE-TOTALS.                                                        
004490     MOVE TOT-READ TO EDIT-COUNT                                          
004500     MOVE SPACE TO RESULT-LINE                                            
004510     STRING 'TOTAL OUTBOX ROWS READ ............ ' DELIMITED              
004520         BY SIZE EDIT-COUNT DELIMITED BY SIZE                             
004530         INTO RESULT-LINE                                                 
004540     WRITE RPT-PRINT-LINE FROM RESULT-LINE                                
004550     MOVE TOT-RETRIED TO EDIT-COUNT                                       
004560     MOVE SPACE TO RESULT-LINE                                            
004570     STRING 'TOTAL ELIGIBLE FOR RETRY ........... ' DELIMITED             
004580         BY SIZE EDIT-COUNT DELIMITED BY SIZE                             
004590         INTO RESULT-LINE                                                 
004600     WRITE RPT-PRINT-LINE FROM RESULT-LINE                                
004610     MOVE TOT-SENT TO EDIT-COUNT                                          
004620     MOVE SPACE TO RESULT-LINE                                            
004630     STRING 'TOTAL SENT THIS SWEEP .............. ' DELIMITED             
004640         BY SIZE EDIT-COUNT DELIMITED BY SIZE                             
004650         INTO RESULT-LINE                                                 
004660     WRITE RPT-PRINT-LINE FROM RESULT-LINE                                
004670     MOVE TOT-PENDING TO EDIT-COUNT                                       
004680     MOVE SPACE TO RESULT-LINE                                            
004690     STRING 'TOTAL STILL PENDING ................ ' DELIMITED             
004700         BY SIZE EDIT-COUNT DELIMITED BY SIZE                             
004710         INTO RESULT-LINE                                                 
004720     WRITE RPT-PRINT-LINE FROM RESULT-LINE                                
004730     MOVE TOT-FAILED TO EDIT-COUNT                                        
004740     MOVE SPACE TO RESULT-LINE                                            
004750     STRING 'TOTAL NOW FAILED (MAX RETRY) ....... ' DELIMITED             
004760         BY SIZE EDIT-COUNT DELIMITED BY SIZE                             
004770         INTO RESULT-LINE                                                 
004780     WRITE RPT-PRINT-LINE FROM RESULT-LINE                                
004790     MOVE TOT-UNCHANGED TO EDIT-COUNT                                     
004800     MOVE SPACE TO RESULT-LINE                                            
004810     STRING 'TOTAL UNCHANGED (NOT ELIGIBLE) ..... ' DELIMITED             
004820         BY SIZE EDIT-COUNT DELIMITED BY SIZE                             
004830         INTO RESULT-LINE                                                 
004840     WRITE RPT-PRINT-LINE FROM RESULT-LINE.                               
004850**********************************************************                
