000100*-------------------------------------------------------                  
000110* COPYLIB-TRANSFER                                                        
000120* Transfer aggregate record - one row per funds transfer                  
000130* posted through the debit/credit saga.  Laid out by the                  
000140* fields the saga needs to see the transfer through from                  
000150* STARTED to a final STATUS; nothing here is derived from                 
000160* account-master data, this is the transfer's own history.                
000170*-------------------------------------------------------                  
000180 01  TRANSFER-RECORD.                                                     
000190     05  TRF-ID                 PIC X(12).                                
000200     05  TRF-FROM-ACCT-NO       PIC X(20).                                
000210     05  TRF-TO-ACCT-NO         PIC X(20).                                
000220     05  TRF-AMOUNT             PIC S9(13)V9(0) COMP-3.                   
000230     05  TRF-FEE                PIC S9(13)V9(0) COMP-3.                   
000240     05  TRF-STATUS             PIC X(9).                                 
000250         88  TRF-IS-PENDING       VALUE 'PENDING'.                        
000260         88  TRF-IS-SUCCESS       VALUE 'SUCCESS'.                        
000270         88  TRF-IS-FAILED        VALUE 'FAILED'.                         
000280         88  TRF-IS-CANCELLED     VALUE 'CANCELLED'.                      
000290     05  TRF-SAGA-STATUS        PIC X(16).                                
000300         88  TRF-SAGA-STARTED     VALUE 'STARTED'.                        
000310         88  TRF-SAGA-DEBPEND     VALUE 'DEBIT_PENDING'.                  
000320         88  TRF-SAGA-DEBOK       VALUE 'DEBIT_COMPLETED'.                
000330         88  TRF-SAGA-CRDPEND     VALUE 'CREDIT_PENDING'.                 
000340         88  TRF-SAGA-CRDOK       VALUE 'CREDIT_COMPLETED'.               
000350         88  TRF-SAGA-DEBBAD      VALUE 'DEBIT_FAILED'.                   
000360         88  TRF-SAGA-CRDBAD      VALUE 'CREDIT_FAILED'.                  
000370         88  TRF-SAGA-COMPING     VALUE 'COMPENSATING'.                   
000380         88  TRF-SAGA-COMPED      VALUE 'COMPENSATED'.                    
000390         88  TRF-SAGA-COMPLETE    VALUE 'COMPLETED'.                      
000400         88  TRF-SAGA-FAILED      VALUE 'FAILED'.                         
000410         88  TRF-SAGA-ISFINAL     VALUE 'COMPLETED'                       
000420                                        'FAILED'.                         
000430         88  TRF-SAGA-NEEDCOMP    VALUE 'DEBIT_COMPLETED'                 
000440                                        'CREDIT_PENDING'                  
000450                                        'CREDIT_FAILED'                   
000460                                        'COMPENSATING'.                   
000470*        26-byte ISO-ish stamp YYYY-MM-DD-HH.MM.SS.NNNNNN;                
000480*        the two fields right after each stamp give the                   
000490*        posting run a date-only slice without reparsing.                 
000500     05  TRF-REQUESTED-AT       PIC X(26).                                
000510     05  TRF-REQUESTED-DATE REDEFINES TRF-REQUESTED-AT.                   
000520         10  TRQ-DATE-PART        PIC X(10).                              
000530         10  FILLER               PIC X(16).                              
000540     05  TRF-COMPLETED-AT       PIC X(26).                                
000550     05  TRF-COMPLETED-DATE REDEFINES TRF-COMPLETED-AT.                   
000560         10  TCO-DATE-PART        PIC X(10).                              
000570         10  FILLER               PIC X(16).                              
000580     05  TRF-FAIL-REASON        PIC X(100).                               
000590     05  TRF-MEMO               PIC X(100).                               
000600     05  TRF-IDEMPOTENCY-KEY    PIC X(64).                                
000610     05  FILLER                 PIC X(20).                                
