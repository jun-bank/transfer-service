000100**********************************************************                
000110 IDENTIFICATION DIVISION.                                                 
000120*****************************************************************         
000130* OUTBOX-RETRY - OPERATOR-INITIATED RE-QUEUE OF A DEAD                    
000140* OUTBOX EVENT.                                                           
000150*                                                                         
000160* THE DISPATCH SWEEP (OBXSWEEP) GIVES UP ON AN EVENT ONCE                 
000170* IT HAS EXHAUSTED ITS RETRY CEILING AND MARKS THE ROW                    
000180* FAILED.  A FAILED ROW NEVER RESURRECTS ITSELF - SOMEBODY                
000190* AT THE CONSOLE HAS TO LOOK AT WHATEVER BROKE THE PUBLISH                
000200* (A DOWN DOWNSTREAM LISTENER, A BAD PAYLOAD, WHATEVER) AND               
000210* DECIDE IT IS SAFE TO TRY AGAIN.  THIS SUBPROGRAM IS THAT                
000220* OPERATOR'S ONLY LEVER: IT FLIPS ONE FAILED ROW BACK TO                  
000230* PENDING SO THE NEXT SWEEP PICKS IT UP AGAIN, AND LOGS THE               
000240* DECISION TO THE CONSOLE SO THE NIGHT SHIFT HAS A RECORD                 
000250* OF WHO RE-QUEUED WHAT.  IT NEVER TOUCHES RETRY-COUNT -                  
000260* SEE THE 04/11/97 LOG ENTRY BELOW.                                       
000270*****************************************************************         
000280 PROGRAM-ID. OUTBOX-RETRY.                                                
000290 AUTHOR. B. KALLAK.                                                       
000300 INSTALLATION. PBS DATA CENTER.                                           
000310 DATE-WRITTEN. 02/19/90.                                                  
000320 DATE-COMPILED.                                                           
000330 SECURITY.  UNCLASSIFIED - OPERATIONS AND AUDIT ONLY.                     
000340**********************************************************                
000350* CHANGE LOG                                                              
000360* ----------                                                              
000370* 02/19/90  BK   INITIAL VERSION - MANUAL RE-QUEUE OF A                   
000380*                FAILED OUTBOX EVENT FOR THE OPERATOR                     
000390*                CONSOLE (REQ 90-0117).                                   
000400* 06/03/93  SS   RESULT-CODE NOW A CONDITION-NAME PAIR                    
000410*                RATHER THAN A BARE Y/N FLAG.                             
000420* 04/11/97  RD   CLARIFIED THAT RETRY-COUNT IS LEFT ALONE                 
000430*                ON A MANUAL RESET - ONLY STATUS MOVES.                   
000440*                A MANUAL RE-QUEUE IS NOT THE SAME EVENT                  
000450*                AS AN AUTOMATIC SWEEP RETRY AND SHOULD                   
000460*                NOT COUNT AGAINST THE RETRY CEILING.                     
000470* 07/30/01  BK   ADDED CONSOLE ECHO OF EVERY RE-QUEUE SO                  
000480*                THE NIGHT OPERATOR HAS A PAPER TRAIL.                    
000490**********************************************************                
000500                                                                          
000510 ENVIRONMENT DIVISION.                                                    
000520* SAME SPECIAL-NAMES BLOCK CARRIED ACROSS THE WHOLE SAGA                  
000530* SUITE - KEPT HERE EVEN THOUGH THIS PROGRAM READS NO UPSI                
000540* SWITCH, SO ALL THE MODULES IN THE FAMILY COMPILE THE                    
000550* SAME WAY AND A MAINTAINER NEVER HAS TO WONDER WHY ONE                   
000560* PROGRAM IS MISSING IT.                                                  
000570 CONFIGURATION SECTION.                                                   
000580 SOURCE-COMPUTER. IBM-370.                                                
000590 OBJECT-COMPUTER. IBM-370.                                                
000600 SPECIAL-NAMES.                                                           
000610     C01 IS TOP-OF-FORM                                                   
000620     UPSI-0 IS RERUN-SWITCH                                               
000630         ON STATUS IS RERUN-MODE                                          
000640         OFF STATUS IS NORMAL-MODE.                                       
000650                                                                          
000660 DATA DIVISION.                                                           
000670 WORKING-STORAGE SECTION.                                                 
000680                                                                          
000690* DISPLAY-FRIENDLY MIRROR OF THE PACKED RETRY COUNT,                      
000700* FOR THE CONSOLE LINE BELOW - COMP-3 DOES NOT DISPLAY                    
000710* CLEANLY ON EVERY OPERATOR CONSOLE IN THE SHOP.                          
000720 01  RETRY-EDIT          PIC ZZZ9.                                        
000730                                                                          
000740* OPERATOR CONSOLE LINE - BUILT ONE WAY, READ BACK                        
000750* ANOTHER FOR THE RAW DISPLAY STATEMENT BELOW.                            
000760 01  CONSOLE-MSG.                                                         
000770     05  EVENT-ID             PIC X(12).                                  
000780     05  FILLER                 PIC X     VALUE SPACE.                    
000790*    ACTION TAKEN - EITHER RE-QUEUED OR REJECTED, SET                     
000800*    BY A0200-ECHO-CONSOLE BELOW.                                         
000810     05  ACTION-TEXT          PIC X(12).                                  
000820     05  FILLER                 PIC X     VALUE SPACE.                    
000830     05  RETRY-TEXT           PIC X(10).                                  
000840*    ALTERNATE VIEW SPLITS THE RETRY TEXT INTO THE                        
000850*    FIXED LABEL AND THE EDITED NUMBER SO EITHER HALF                     
000860*    CAN BE CHECKED ON ITS OWN IF THE CONSOLE LINE EVER                   
000870*    NEEDS TO BE PARSED BACK APART.                                       
000880     05  RETRY-TEXT-R REDEFINES RETRY-TEXT.                               
000890         10  RETRY-LABEL      PIC X(6).                                   
000900         10  RETRY-NUM        PIC X(4).                                   
000910* THE WHOLE 36-BYTE LINE AS ONE FIELD, FOR THE DISPLAY                    
000920* STATEMENT IN A0200-ECHO-CONSOLE - DISPLAY WANTS ONE                     
000930* CONTIGUOUS ITEM, NOT FOUR SEPARATE ONES.                                
000940 01  CONSOLE-MSG-ALT REDEFINES CONSOLE-MSG.                               
000950     05  RAW-LINE             PIC X(36).                                  
000960                                                                          
000970* ENTRY COUNTER - NOT PRINTED, KEPT FOR THE SAME REASON                   
000980* AS THE IDENTICAL COUNTER IN CANCEL-TRANSFER AND                         
000990* TRFPOST: AVAILABLE TO OPERATIONS IN A CORE DUMP.                        
001000 77  CALL-CTR             PIC 9(3)  COMP VALUE ZERO.                      
001010                                                                          
001020* LINKAGE SECTION - ONE OUTBOX ROW IN, ONE RESULT OUT.                    
001030* THE COPYBOOK BELOW IS THE SAME OUTBOX-EVENT LAYOUT                      
001040* OBXSWEEP BUILDS AND WRITES - THIS PROGRAM NEVER OPENS                   
001050* THE OUTBOX FILE ITSELF, THE CALLER HOLDS THE RECORD.                    
001060 LINKAGE SECTION.                                                         
001070*-----------------------------------------------------                    
001080 COPY COPYLIB-OUTBOX.                                                     
001090* RESULT BACK TO THE CALLING CONSOLE TRANSACTION.                         
001100 01  RESULT-CODE.                                                         
001110     05  RESULT-TEXT          PIC X(25).                                  
001120         88  RESULT-OK              VALUE 'OK'.                           
001130         88  PUBLISH-FAILED         VALUE                                 
001140                 'OUTBOX_PUBLISH_FAILED'.                                 
001150                                                                          
001160**********************************************************                
001170 PROCEDURE DIVISION USING OUTBOX-EVENT-RECORD,                            
001180     RESULT-CODE.                                                         
001190                                                                          
001200* 000-OUTBOX-RETRY - SINGLE ENTRY POINT.  DOES THE                        
001210* ELIGIBILITY CHECK FIRST, THEN ALWAYS ECHOES THE OUTCOME                 
001220* TO THE CONSOLE - EVEN A REJECTED RE-QUEUE GETS LOGGED SO                
001230* THE OPERATOR KNOWS THE ATTEMPT WAS NOTICED.                             
001240 000-OUTBOX-RETRY.                                                        
001250     ADD 1 TO CALL-CTR                                                    
001260     MOVE SPACE TO RESULT-TEXT                                            
001270     PERFORM A0100-CHECK-AND-REQUEUE                                      
001280     PERFORM A0200-ECHO-CONSOLE                                           
001290     EXIT PROGRAM.                                                        
001300**********************************************************                
001310                                                                          
001320*****************************************************************         
001330* A0100-CHECK-AND-REQUEUE - THE ELIGIBILITY GATE.                         
001340*                                                                         
001350* A MANUAL RESET ONLY MAKES SENSE ON AN EVENT THE                         
001360* DISPATCH SWEEP HAS ALREADY GIVEN UP ON.  RETRY-                         
001370* COUNT IS LEFT EXACTLY AS THE SWEEP LEFT IT - THIS                       
001380* IS A RE-QUEUE, NOT A FRESH START.  A ROW THAT IS                        
001390* STILL PENDING OR ALREADY PUBLISHED IS NOT THIS                          
001400* PROGRAM'S BUSINESS, AND THE CALLER IS TOLD SO VIA                       
001410* OUTBOX_PUBLISH_FAILED RATHER THAN BEING ALLOWED TO                      
001420* FORCE A STATUS CHANGE THAT WOULD CONFUSE THE SWEEP.                     
001430*****************************************************************         
001440 A0100-CHECK-AND-REQUEUE.                                                 
001450     IF OBX-IS-FAILED                                                     
001460         SET OBX-IS-PENDING TO TRUE                                       
001470         SET RESULT-OK TO TRUE                                            
001480     ELSE                                                                 
001490         SET PUBLISH-FAILED TO TRUE                                       
001500     END-IF.                                                              
001510**********************************************************                
001520                                                                          
001530* A0200-ECHO-CONSOLE - BUILDS AND WRITES THE ONE-LINE                     
001540* AUDIT ECHO ADDED PER THE 07/30/01 LOG ENTRY.  THE LINE                  
001550* CARRIES THE EVENT ID, WHAT HAPPENED TO IT, AND THE                      
001560* RETRY COUNT AS LEFT BY THE SWEEP SO THE NIGHT OPERATOR                  
001570* CAN TELL AT A GLANCE HOW MANY TIMES THE SWEEP HAD                       
001580* ALREADY TRIED BEFORE GIVING UP.                                         
001590 A0200-ECHO-CONSOLE.                                                      
001600     MOVE SPACE TO CONSOLE-MSG                                            
001610     MOVE OBX-ID TO EVENT-ID                                              
001620     MOVE OBX-RETRY-COUNT TO RETRY-EDIT                                   
001630*    ACTION TEXT DEPENDS ON WHICH BRANCH OF THE GATE                      
001640*    ABOVE WAS TAKEN.                                                     
001650     IF RESULT-OK                                                         
001660         MOVE 'RE-QUEUED' TO ACTION-TEXT                                  
001670     ELSE                                                                 
001680         MOVE 'REJECTED' TO ACTION-TEXT                                   
001690     END-IF                                                               
001700*    RETRY= LABEL PLUS THE EDITED COUNT, PACKED INTO                      
001710*    THE 10-BYTE RETRY TEXT FIELD.                                        
001720     STRING 'RETRY='    DELIMITED BY SIZE                                 
001730         RETRY-EDIT DELIMITED BY SIZE                                     
001740         INTO RETRY-TEXT                                                  
001750     END-STRING                                                           
001760     DISPLAY 'OUTBOX-RETRY: ' RAW-LINE.                                   
001770**********************************************************                
