000100 IDENTIFICATION DIVISION.                                                 
000110*****************************************************************         
000120* TRFPOST - NIGHTLY TRANSFER SAGA POSTING RUN.                            
000130*                                                                         
000140* THIS IS THE MAIN POSTING PROGRAM FOR THE FUNDS-TRANSFER                 
000150* SAGA.  IT READS A FLAT FILE OF TRANSFER REQUESTS BUILT BY               
000160* THE ON-LINE FRONT END DURING THE DAY, WALKS EACH REQUEST                
000170* THROUGH THE DEBIT/CREDIT/COMPENSATE STATE MACHINE ONE ROW               
000180* AT A TIME, AND WRITES THREE OUTPUTS: THE POSTED TRANSFER                
000190* FILE (TRFOUT), THE OUTBOX EVENT FILE (OBXOUT) THAT FEEDS                
000200* THE DOWNSTREAM DISPATCH SWEEP, AND A PRINTED AUDIT REPORT.              
000210*                                                                         
000220* THERE IS NO LIVE CALL TO THE LEDGER OR TO ANY MESSAGING                 
000230* SYSTEM FROM THIS PROGRAM - THE DEBIT AND CREDIT OUTCOMES                
000240* ARE DATA-DRIVEN OFF THE ACCOUNT NUMBER TEXT SO A TEST DECK              
000250* CAN EXERCISE EVERY BRANCH OF THE SAGA WITHOUT A LIVE TIE-IN.            
000260*****************************************************************         
000270 PROGRAM-ID. TrfPost.                                                     
000280 AUTHOR. R. DAHLQUIST.                                                    
000290 INSTALLATION. PBS DATA CENTER.                                           
000300 DATE-WRITTEN. 03/14/88.                                                  
000310 DATE-COMPILED.                                                           
000320 SECURITY.  UNCLASSIFIED - OPERATIONS AND AUDIT ONLY.                     
000330**********************************************************                
000340* CHANGE LOG                                                              
000350* ----------                                                              
000360* 03/14/88  RD   INITIAL VERSION - NIGHTLY TRANSFER POSTING               
000370*                RUN, REPLACES THE OLD HAND-POSTED BG LEDGER.             
000380* 09/02/88  RD   ADDED COMPENSATING-DEBIT LOGIC FOR CREDIT-LEG            
000390*                FAILURES (REQ 88-0441).                                  
000400* 02/19/90  BK   OUTBOX DISPATCH RETRY COUNTER ADDED, BOUNDED             
000410*                AT 3 ATTEMPTS PER REQ 90-0117.                           
000420* 11/07/91  RD   FEE FIELD SEPARATED FROM AMOUNT ON REQUEST,              
000430*                PER ACCOUNTING REQ 91-0650.                              
000440* 06/03/93  SS   TIGHTENED VALIDATION - SAME-ACCOUNT TRANSFERS            
000450*                NOW REJECTED BEFORE A TRANSFER ROW IS BUILT.             
000460* 01/22/95  BK   REPORT TOTALS LINE REWORKED TO MATCH NEW                 
000470*                AUDIT FORMAT (REQ 94-0902).                              
000480* 04/11/97  RD   MANUAL OPERATOR FLAG ON COMPENSATION FAILURE;            
000490*                SEE 260-COMPENSATE-STEP.                                 
000500* 12/08/98  SS   Y2K REMEDIATION - DATE STAMP NOW BUILT FROM              
000510*                ACCEPT ... FROM DATE YYYYMMDD (4-DIGIT YEAR),            
000520*                OLD 2-DIGIT WINDOWING LOGIC REMOVED.                     
000530* 07/30/01  BK   OUTBOX TOPIC NAMES ALIGNED WITH MESSAGING                
000540*                TEAM'S RENAMED QUEUES (REQ 01-1180).                     
000550* 05/16/04  RD   MINOR - REASON FIELD ON REPORT LINE TRUNCATED            
000560*                TO 40 CHARS TO MATCH PRINT CHART.                        
000570* 03/02/09  SS   260-COMPENSATE-STEP NO LONGER STOMPS THE                 
000580*                CREDIT-LEG REJECT REASON ON A FAILED REVERSAL            
000590*                - IT IS NOW PREFIXED AND KEPT, PER AUDIT                 
000600*                REQUEST 09-0144 (EXAMINERS WANT THE ORIGINAL             
000610*                REJECT TEXT ON THE TRAIL, NOT A CANNED LINE).            
000615* 04/02/09  SS   AUDIT REQ 02-0147 APPLIED HERE TOO - THE                 
000616*                COMPENSATION FAILED PREFIX IS REPLACED                   
000617*                WITH THE EXACT WORDING FROM THE REQUEST SPEC.            
000620**********************************************************                
000630                                                                          
000640 ENVIRONMENT DIVISION.                                                    
000650* STANDARD SHOP FORM NUMBER AND SWITCH-BANK DECLARATIONS.                 
000660* UPSI-0 IS THE USUAL RERUN FLAG, SET FROM THE JCL UPSI                   
000670* PARM WHEN OPERATIONS RESTARTS A RUN AGAINST A REQUEUED                  
000680* REQUEST FILE AFTER AN ABEND - THE PROGRAM DOES NOT ACT                  
000690* ON IT TODAY BUT THE SWITCH IS DECLARED FOR THE NEXT                     
000700* PERSON WHO HAS TO WIRE IN RESTART LOGIC.                                
000710 CONFIGURATION SECTION.                                                   
000720 SOURCE-COMPUTER. IBM-370.                                                
000730 OBJECT-COMPUTER. IBM-370.                                                
000740 SPECIAL-NAMES.                                                           
000750     C01 IS TOP-OF-FORM                                                   
000760     UPSI-0 IS RERUN-SWITCH                                               
000770         ON STATUS IS RERUN-MODE                                          
000780         OFF STATUS IS NORMAL-MODE.                                       
000790 INPUT-OUTPUT SECTION.                                                    
000800 FILE-CONTROL.                                                            
000810*    TRANSFER-REQUEST-FILE - ONE LINE PER TRANSFER REQUESTED              
000820*    BY THE ON-LINE FRONT END DURING THE BUSINESS DAY.                    
000830     SELECT TRANSFER-REQUEST-FILE ASSIGN TO TRFREQ                        
000840         ORGANIZATION IS LINE SEQUENTIAL                                  
000850         FILE STATUS IS TRQ-FS.                                           
000860                                                                          
000870*    TRANSFER-OUTPUT-FILE - THE POSTED TRANSFER RECORDS,                  
000880*    ONE PER REQUEST, CARRYING THE FINAL SAGA STATE.                      
000890     SELECT TRANSFER-OUTPUT-FILE ASSIGN TO TRFOUT                         
000900         ORGANIZATION IS LINE SEQUENTIAL                                  
000910         FILE STATUS IS TRO-FS.                                           
000920                                                                          
000930*    OUTBOX-OUTPUT-FILE - ONE ROW PER STATE-CHANGING EVENT,               
000940*    PICKED UP LATER BY THE RETRY SWEEP (OBXSWEEP).                       
000950     SELECT OUTBOX-OUTPUT-FILE ASSIGN TO OBXOUT                           
000960         ORGANIZATION IS LINE SEQUENTIAL                                  
000970         FILE STATUS IS OBX-FS.                                           
000980                                                                          
000990*    REPORT-FILE - THE PRINTED AUDIT TRAIL FOR THIS RUN.                  
001000     SELECT REPORT-FILE ASSIGN TO TRFRPT                                  
001010         ORGANIZATION IS LINE SEQUENTIAL                                  
001020         FILE STATUS IS RPT-FS.                                           
001030                                                                          
001040 DATA DIVISION.                                                           
001050 FILE SECTION.                                                            
001060                                                                          
001070* INCOMING REQUEST - A SINGLE COMMA-DELIMITED TEXT LINE, SPLIT            
001080* OUT IN 210-PARSE-AND-VALIDATE.  200 BYTES IS MORE THAN ENOUGH           
001090* FOR THE WIDEST REQUEST (LONG MEMO TEXT, LONG IDEMPOTENCY KEY).          
001100 FD  TRANSFER-REQUEST-FILE.                                               
001110 01  TRQ-REQUEST-LINE.                                                    
001120     05  TRQ-LINE-TEXT           PIC X(200).                              
001130                                                                          
001140* POSTED OUTPUT - COMMA-DELIMITED MIRROR OF THE TRANSFER                  
001150* RECORD AS IT STOOD AT THE END OF THE SAGA FOR THIS REQUEST.             
001160 FD  TRANSFER-OUTPUT-FILE.                                                
001170 01  TRO-OUTPUT-LINE.                                                     
001180     05  TRO-LINE-TEXT           PIC X(460).                              
001190                                                                          
001200* OUTBOX OUTPUT - ONE COMMA-DELIMITED ROW PER EVENT EMITTED,              
001210* INCLUDING THE JSON-ISH PAYLOAD BLOCK BUILT IN 500-SERIES.               
001220 FD  OUTBOX-OUTPUT-FILE.                                                  
001230 01  OBX-OUTPUT-LINE.                                                     
001240     05  OBX-LINE-TEXT           PIC X(950).                              
001250                                                                          
001260* AUDIT REPORT - STANDARD 132-BYTE PRINT LINE, ONE CARRIAGE               
001270* CONTROL POSITION IMPLIED BY THE WRITE ... FROM CONVENTION.              
001280 FD  REPORT-FILE.                                                         
001290 01  RPT-PRINT-LINE          PIC X(132).                                  
001300                                                                          
001310 WORKING-STORAGE SECTION.                                                 
001320                                                                          
001330* FILE STATUS AND END-OF-FILE SWITCHES                                    
001340 01  FILE-STATUS.                                                         
001350     05  TRQ-FS                  PIC X(2).                                
001360         88  TRQ-FS-OK                 VALUE '00'.                        
001370         88  TRQ-FS-EOF                VALUE '10'.                        
001380     05  TRO-FS                  PIC X(2).                                
001390         88  TRO-FS-OK                 VALUE '00'.                        
001400     05  OBX-FS                  PIC X(2).                                
001410         88  OBX-FS-OK                 VALUE '00'.                        
001420     05  RPT-FS                  PIC X(2).                                
001430         88  RPT-FS-OK                 VALUE '00'.                        
001440                                                                          
001450* GENERAL RUN SWITCHES - SEE USAGE NOTES AT EACH 88-LEVEL.                
001460 01  SWITCHES.                                                            
001470     05  EOF-SWITCH           PIC X VALUE 'N'.                            
001480         88  EOF                    VALUE 'Y'.                            
001490*    SET OFF IN 200-PROCESS-REQUEST, TURNED BACK ON ONLY IF               
001500*    210-PARSE-AND-VALIDATE FINDS A VALIDATION PROBLEM.                   
001510     05  REQUEST-OK-SWITCH    PIC X VALUE 'Y'.                            
001520         88  REQUEST-OK             VALUE 'Y'.                            
001530*    NOT CURRENTLY TESTED OUTSIDE THIS BLOCK - RESERVED FOR               
001540*    A FUTURE DISPATCH HEALTH CHECK, LEFT IN PLACE RATHER                 
001550*    THAN RIPPED OUT SINCE THE NEXT PERSON MAY WANT IT.                   
001560     05  DISPATCH-OK-SWITCH   PIC X VALUE 'Y'.                            
001570         88  DISPATCH-OK            VALUE 'Y'.                            
001580                                                                          
001590* RUN COUNTERS AND ACCUMULATORS - ALL BINARY                              
001600 01  COUNTERS.                                                            
001610     05  TRF-SEQ              PIC 9(8)  COMP VALUE ZERO.                  
001620     05  OBX-SEQ              PIC 9(8)  COMP VALUE ZERO.                  
001630     05  TOT-PROCESSED        PIC 9(6)  COMP VALUE ZERO.                  
001640     05  TOT-SUCCESS          PIC 9(6)  COMP VALUE ZERO.                  
001650     05  TOT-FAILED           PIC 9(6)  COMP VALUE ZERO.                  
001660     05  TOT-CANCELLED        PIC 9(6)  COMP VALUE ZERO.                  
001670     05  TOT-REJECTED         PIC 9(6)  COMP VALUE ZERO.                  
001680     05  TOT-OBX-SENT         PIC 9(6)  COMP VALUE ZERO.                  
001690     05  TOT-OBX-PENDING      PIC 9(6)  COMP VALUE ZERO.                  
001700     05  TOT-OBX-FAILED       PIC 9(6)  COMP VALUE ZERO.                  
001710 01  SEQ-EDIT.                                                            
001720*    DISPLAY MIRRORS OF THE COMP SEQUENCE COUNTERS ABOVE -                
001730*    STRING WON'T TAKE A COMP FIELD AS A SENDING ITEM.                    
001740     05  TRF-SEQ-ED           PIC 9(8).                                   
001750     05  OBX-SEQ-ED           PIC 9(8).                                   
001760     05  OBX-RETRY-ED         PIC 9(4).                                   
001770* MONEY TOTALS KEPT IN PACKED DECIMAL FOR THE RUNNING ADD -               
001780* THE PER-TRANSFER AMOUNT/FEE THEMSELVES STAY ZONED BELOW,                
001790* MATCHING THE REST OF THE SHOP'S MONEY CONVENTION.                       
001800 01  MONEY-TOTALS.                                                        
001810     05  TOT-AMOUNT     PIC S9(13)V9(0) COMP-3 VALUE ZERO.                
001820     05  TOT-FEE        PIC S9(13)V9(0) COMP-3 VALUE ZERO.                
001830                                                                          
001840 77  LINE-CTR             PIC 9(3)  COMP VALUE ZERO.                      
001850 77  PAGE-CTR             PIC 9(3)  COMP VALUE ZERO.                      
001860                                                                          
001870* REQUEST LINE UNSTRING TARGETS (COMMA-DELIMITED INPUT).                  
001880* ORDER HERE MUST MATCH THE FRONT END'S WRITE-UP EXACTLY -                
001890* FROM-ACCT,TO-ACCT,AMOUNT,FEE,MEMO,IDEMPOTENCY-KEY.                      
001900 01  REQUEST-FIELDS.                                                      
001910     05  FROM-ACCT            PIC X(20).                                  
001920     05  TO-ACCT              PIC X(20).                                  
001930     05  AMOUNT-TEXT          PIC X(15).                                  
001940     05  FEE-TEXT             PIC X(15).                                  
001950     05  MEMO                 PIC X(100).                                 
001960     05  IDEM-KEY             PIC X(64).                                  
001970* NUMERIC WORK FIELDS THE TEXT ABOVE IS MOVED INTO ONCE                   
001980* UNSTRING HAS SPLIT THE LINE APART.                                      
001990 01  REQUEST-NUMERICS.                                                    
002000     05  AMOUNT               PIC S9(13).                                 
002010     05  FEE                  PIC 9(13).                                  
002020                                                                          
002030* CURRENT-TIMESTAMP WORK AREA - 26-BYTE ISO-ISH STAMP,                    
002040* BUILT FROM ACCEPT FROM DATE/TIME, NOT FUNCTION CURRENT-DATE             
002050 01  TIMESTAMP-RAW.                                                       
002060     05  RAW-DATE             PIC 9(8).                                   
002070     05  RAW-TIME             PIC 9(8).                                   
002080 01  TIMESTAMP.                                                           
002090     05  TS-YEAR              PIC 9(4).                                   
002100     05  FILLER                 PIC X     VALUE '-'.                      
002110     05  TS-MONTH             PIC 9(2).                                   
002120     05  FILLER                 PIC X     VALUE '-'.                      
002130     05  TS-DAY               PIC 9(2).                                   
002140     05  FILLER                 PIC X     VALUE '-'.                      
002150     05  TS-HOUR              PIC 9(2).                                   
002160     05  FILLER                 PIC X     VALUE '.'.                      
002170     05  TS-MIN               PIC 9(2).                                   
002180     05  FILLER                 PIC X     VALUE '.'.                      
002190     05  TS-SEC               PIC 9(2).                                   
002200     05  FILLER                 PIC X     VALUE '.'.                      
002210     05  TS-MICRO             PIC 9(6).                                   
002220* ALTERNATE VIEW OF THE STAMP ABOVE - LETS A CALLER PEEL OFF              
002230* JUST THE YYYY-MM-DD PORTION WITHOUT RE-EDITING THE FIELDS.              
002240 01  TIMESTAMP-DATE REDEFINES TIMESTAMP.                                  
002250     05  DATE-PART           PIC X(10).                                   
002260     05  FILLER                  PIC X(16).                               
002270                                                                          
002280* CURRENT EVENT BEING EMITTED/DISPATCHED                                  
002290 01  OBX-WORK.                                                            
002300     05  CUR-EVENT-TYPE       PIC X(30).                                  
002310* HOLDS THE VALIDATION-REJECT CODE (E.G. SAME_ACCOUNT_TRANSFER)           
002320* WHEN 210-PARSE-AND-VALIDATE TURNS OFF REQUEST-OK-SWITCH.                
002330 01  REJECT-REASON        PIC X(40)  VALUE SPACE.                         
002340* HOLDS THE CREDIT-LEG REJECT REASON WHILE 260-COMPENSATE-STEP            
002350* BUILDS THE PREFIXED COMPENSATION-FAILURE TEXT AROUND IT -               
002360* SEE THE 03/02/09 LOG ENTRY ABOVE.  SIZED TO MATCH                       
002370* TRF-FAIL-REASON SO THE WHOLE FIELD CAN BE SAVED OFF BEFORE              
002380* IT IS CLEARED AND REBUILT.                                              
002390 01  COMP-SAVE-REASON     PIC X(100) VALUE SPACE.                         
002400                                                                          
002410 COPY COPYLIB-TRANSFER.                                                   
002420 COPY COPYLIB-OUTBOX.                                                     
002430                                                                          
002440* REPORT DETAIL LINE - 7 COLUMNS, 132 BYTES, NO FILLER GAP                
002450* BETWEEN COLUMNS (SEE PRINT CHART PC-TRF-01)                             
002460 01  REPORT-DETAIL-LINE.                                                  
002470     05  RDL-TRANSFER-ID         PIC X(12).                               
002480     05  RDL-FROM-ACCT           PIC X(20).                               
002490     05  RDL-TO-ACCT             PIC X(20).                               
002500     05  RDL-AMOUNT              PIC ZZZ,ZZZ,ZZZ,999.                     
002510     05  RDL-STATUS              PIC X(9).                                
002520     05  RDL-SAGA-STATUS         PIC X(16).                               
002530     05  RDL-REASON              PIC X(40).                               
002540                                                                          
002550 01  TOTALS-LINE          PIC X(132)  VALUE SPACE.                        
002560 01  EDIT-COUNT           PIC ZZZZZ9.                                     
002570 01  EDIT-MONEY           PIC -(12)9.                                     
002580                                                                          
002590 PROCEDURE DIVISION.                                                      
002600                                                                          
002610*****************************************************************         
002620* 0000-POST-TRANSFERS IS THE TOP-LEVEL DRIVER - OPEN THE FILES,           
002630* WALK THE REQUEST FILE ONE ROW AT A TIME UNTIL END OF FILE,              
002640* PRINT THE TOTALS, AND STOP.  EVERYTHING ELSE IN THIS PROGRAM            
002650* HANGS OFF 200-PROCESS-REQUEST FOR A SINGLE REQUEST.                     
002660*****************************************************************         
002670 0000-POST-TRANSFERS.                                                     
002680     PERFORM 100-INIT                                                     
002690     PERFORM 200-PROCESS-REQUEST THRU 295-PROCESS-REQUEST-EXIT            
002700         UNTIL EOF                                                        
002710     PERFORM 900-FINISH                                                   
002720     STOP RUN.                                                            
002730**********************************************************                
002740                                                                          
002750* 100-INIT - OPEN ALL FOUR FILES, ZERO THE COUNTERS, PRINT THE            
002760* REPORT HEADING, AND PRIME THE READ FOR THE MAIN LOOP ABOVE.             
002770 100-INIT.                                                                
002780*    'N' INTO EOF-SWITCH.                                                 
002790     MOVE 'N' TO EOF-SWITCH                                               
002800*    ZERO TRF-SEQ OBX-SEQ TOT-PROCESSED.                                  
002810     MOVE ZERO TO TRF-SEQ OBX-SEQ TOT-PROCESSED                           
002820         TOT-SUCCESS TOT-FAILED TOT-CANCELLED                             
002830         TOT-REJECTED TOT-OBX-SENT TOT-OBX-PENDING                        
002840         TOT-OBX-FAILED                                                   
002850*    ZERO TOT-AMOUNT TOT-FEE.                                             
002860     MOVE ZERO TO TOT-AMOUNT TOT-FEE                                      
002870*    OPEN THIS RUN'S FILES.                                               
002880     OPEN INPUT TRANSFER-REQUEST-FILE                                     
002890         OUTPUT TRANSFER-OUTPUT-FILE                                      
002900         OUTPUT OUTBOX-OUTPUT-FILE                                        
002910         OUTPUT REPORT-FILE                                               
002920     PERFORM 110-WRITE-REPORT-HEADING                                     
002930*    TRQ-FS-OK                                                            
002940     IF TRQ-FS-OK                                                         
002950*        NEXT INPUT ROW.                                                  
002960         READ TRANSFER-REQUEST-FILE                                       
002970             AT END                                                       
002980*                EOF ON.                                                  
002990                 SET EOF TO TRUE                                          
003000         END-READ                                                         
003010     ELSE                                                                 
003020*        EOF ON.                                                          
003030         SET EOF TO TRUE                                                  
003040         DISPLAY 'TRFPOST: REQUEST FILE OPEN ERROR, FS=' TRQ-FS           
003050     END-IF.                                                              
003060**********************************************************                
003070                                                                          
003080* 110-WRITE-REPORT-HEADING - TITLE LINE AND COLUMN HEADINGS               
003090* FOR THE AUDIT REPORT, PRINTED ONCE AT THE TOP OF THE RUN.               
003100 110-WRITE-REPORT-HEADING.                                                
003110*    CLEAR TOTALS-LINE.                                                   
003120     MOVE SPACE TO TOTALS-LINE                                            
003130     MOVE 'TRANSFER SAGA POSTING RUN' TO TOTALS-LINE                      
003140*    WRITE THE LINE.                                                      
003150     WRITE RPT-PRINT-LINE FROM TOTALS-LINE                                
003160*    CLEAR TOTALS-LINE.                                                   
003170     MOVE SPACE TO TOTALS-LINE                                            
003180*    BUILD THE FIELD PIECE BY PIECE.                                      
003190     STRING 'TRANSFER-ID FROM-ACCOUNT           '                         
003200             'TO-ACCOUNT             AMOUNT'                              
003210             '          STATUS    SAGA-STATUS      REASON'                
003220             DELIMITED BY SIZE INTO TOTALS-LINE                           
003230*    WRITE THE LINE.                                                      
003240     WRITE RPT-PRINT-LINE FROM TOTALS-LINE.                               
003250**********************************************************                
003260                                                                          
003270*****************************************************************         
003280* 200-PROCESS-REQUEST CARRIES ONE REQUEST ROW THROUGH THE WHOLE           
003290* SAGA: VALIDATE, BUILD THE TRANSFER ROW, START THE SAGA, DEBIT,          
003300* AND THEN EITHER CREDIT-AND-COMPLETE OR CREDIT-FAIL-AND-                 
003310* COMPENSATE.  A REQUEST THAT FAILS VALIDATION NEVER GETS A               
003320* TRANSFER ROW AT ALL - IT IS COUNTED AS REJECTED AND SKIPPED.            
003330*****************************************************************         
003340 200-PROCESS-REQUEST.                                                     
003350*    BUMP TOT-PROCESSED.                                                  
003360     ADD 1 TO TOT-PROCESSED                                               
003370     INITIALIZE TRANSFER-RECORD                                           
003380*    'Y' INTO REQUEST-OK-SWITCH.                                          
003390     MOVE 'Y' TO REQUEST-OK-SWITCH                                        
003400*    CLEAR REJECT-REASON.                                                 
003410     MOVE SPACE TO REJECT-REASON                                          
003420     PERFORM 210-PARSE-AND-VALIDATE                                       
003430*    NOT REQUEST-OK                                                       
003440     IF NOT REQUEST-OK                                                    
003450         PERFORM 215-WRITE-REJECT-LINE                                    
003460         GO TO 290-READ-NEXT-REQUEST                                      
003470     END-IF                                                               
003480     PERFORM 220-BUILD-TRANSFER-RECORD                                    
003490     PERFORM 230-START-SAGA                                               
003500     PERFORM 240-DEBIT-STEP                                               
003510*    A FAILED DEBIT ENDS THE SAGA RIGHT HERE - THERE IS NOTHING           
003520*    TO COMPENSATE SINCE NOTHING WAS EVER DEBITED.                        
003530     IF TRF-SAGA-FAILED                                                   
003540         GO TO 280-FINISH-RECORD                                          
003550     END-IF                                                               
003560     PERFORM 250-CREDIT-STEP                                              
003570*    A REJECTED CREDIT LEAVES THE SAGA IN CRDBAD/COMPING STATE -          
003580*    THE DEBIT MUST NOW BE REVERSED BEFORE THE RECORD CAN CLOSE.          
003590     IF TRF-SAGA-COMPING                                                  
003600         PERFORM 260-COMPENSATE-STEP                                      
003610     ELSE                                                                 
003620         PERFORM 270-COMPLETE-SUCCESS                                     
003630     END-IF                                                               
003640     GO TO 280-FINISH-RECORD.                                             
003650**********************************************************                
003660                                                                          
003670* 210-PARSE-AND-VALIDATE - SPLIT THE COMMA-DELIMITED REQUEST              
003680* LINE APART AND APPLY THE TWO VALIDATION RULES THAT MUST BE              
003690* CHECKED BEFORE A TRANSFER ROW IS EVER BUILT: THE FROM- AND              
003700* TO-ACCOUNT MAY NOT BE THE SAME ACCOUNT, AND THE AMOUNT MUST             
003710* BE STRICTLY POSITIVE - ZERO OR NEGATIVE IS REJECTED THE SAME            
003715* WAY.  BOTH REASON CODES ARE WRITTEN VERBATIM SO DOWNSTREAM              
003720* REPORTING CAN KEY OFF THEM.                                             
003730 210-PARSE-AND-VALIDATE.                                                  
003740*    SPLIT THE LINE APART.                                                
003750     UNSTRING TRQ-LINE-TEXT DELIMITED BY ','                              
003760         INTO FROM-ACCT TO-ACCT AMOUNT-TEXT                               
003770             FEE-TEXT MEMO IDEM-KEY                                       
003780     END-UNSTRING                                                         
003790*    AMOUNT FROM AMOUNT-TEXT.                                             
003800     MOVE AMOUNT-TEXT TO AMOUNT                                           
003810*    FEE IS OPTIONAL ON THE REQUEST LINE - A BLANK FEE FIELD              
003820*    MEANS NO FEE WAS QUOTED, NOT AN ERROR.                               
003830     IF FEE-TEXT = SPACE                                                  
003840*        ZERO FEE.                                                        
003850         MOVE ZERO TO FEE                                                 
003860     ELSE                                                                 
003870*        FEE FROM FEE-TEXT.                                               
003880         MOVE FEE-TEXT TO FEE                                             
003890     END-IF                                                               
003900*    FROM-ACCT = TO-ACCT                                                  
003910     IF FROM-ACCT = TO-ACCT                                               
003920*        'N' INTO REQUEST-OK-SWITCH.                                      
003930         MOVE 'N' TO REQUEST-OK-SWITCH                                    
003940*        'SAME_ACCOUNT_TRANSFER' INTO REJECT-REASON.                      
003950         MOVE 'SAME_ACCOUNT_TRANSFER' TO REJECT-REASON                    
003960     END-IF                                                               
003970*    ONLY CHECK THE AMOUNT IF THE ACCOUNT CHECK ABOVE PASSED -            
003980*    NO POINT OVERWRITING ONE REJECT REASON WITH ANOTHER.  ZERO           
003985*    AND NEGATIVE ARE BOTH INVALID - NOT > ZERO CATCHES BOTH.             
003990     IF REQUEST-OK AND AMOUNT NOT > ZERO                                  
004000*        'N' INTO REQUEST-OK-SWITCH.                                      
004010         MOVE 'N' TO REQUEST-OK-SWITCH                                    
004020*        'INVALID_AMOUNT' INTO REJECT-REASON.                             
004030         MOVE 'INVALID_AMOUNT' TO REJECT-REASON                           
004040     END-IF.                                                              
004050**********************************************************                
004060                                                                          
004070* 215-WRITE-REJECT-LINE - PRINT A REJECT LINE FOR A REQUEST               
004080* THAT NEVER BECAME A TRANSFER ROW.  TRANSFER-ID IS SHOWN AS              
004090* 'NEW' SINCE NO TRF-ID WAS EVER ASSIGNED.                                
004100 215-WRITE-REJECT-LINE.                                                   
004110*    BUMP TOT-REJECTED.                                                   
004120     ADD 1 TO TOT-REJECTED                                                
004130*    CLEAR REPORT-DETAIL-LINE.                                            
004140     MOVE SPACE TO REPORT-DETAIL-LINE                                     
004150*    'NEW' INTO RDL-TRANSFER-ID.                                          
004160     MOVE 'NEW' TO RDL-TRANSFER-ID                                        
004170*    RDL-FROM-ACCT FROM FROM-ACCT.                                        
004180     MOVE FROM-ACCT TO RDL-FROM-ACCT                                      
004190*    RDL-TO-ACCT FROM TO-ACCT.                                            
004200     MOVE TO-ACCT TO RDL-TO-ACCT                                          
004210*    ZERO RDL-AMOUNT.                                                     
004220     MOVE ZERO TO RDL-AMOUNT                                              
004230*    'REJECTED' INTO RDL-STATUS.                                          
004240     MOVE 'REJECTED' TO RDL-STATUS                                        
004250*    CLEAR RDL-SAGA-STATUS.                                               
004260     MOVE SPACE TO RDL-SAGA-STATUS                                        
004270*    RDL-REASON FROM REJECT-REASON.                                       
004280     MOVE REJECT-REASON TO RDL-REASON                                     
004290*    ONE DETAIL LINE OUT TO THE AUDIT REPORT.                             
004300     WRITE RPT-PRINT-LINE FROM REPORT-DETAIL-LINE.                        
004310**********************************************************                
004320                                                                          
004330* 220-BUILD-TRANSFER-RECORD - ASSIGN THE NEXT TRANSFER-ID                 
004340* (TRF-NNNNNNNN), LOAD THE PARSED FIELDS INTO THE TRANSFER                
004350* RECORD, AND PUT THE SAGA INTO ITS INITIAL PENDING/STARTED               
004360* STATE.  TRF-FAIL-REASON IS CLEARED HERE SO A RETRY OF THE               
004370* SAME REQUEST NUMBER NEVER CARRIES A STALE REASON FORWARD.               
004380 220-BUILD-TRANSFER-RECORD.                                               
004390*    BUMP TRF-SEQ.                                                        
004400     ADD 1 TO TRF-SEQ                                                     
004410*    TRF-SEQ-ED FROM TRF-SEQ.                                             
004420     MOVE TRF-SEQ TO TRF-SEQ-ED                                           
004430*    CLEAR TRF-ID.                                                        
004440     MOVE SPACE TO TRF-ID                                                 
004450*    BUILD THE FIELD PIECE BY PIECE.                                      
004460     STRING 'TRF-' DELIMITED BY SIZE                                      
004470         TRF-SEQ-ED DELIMITED BY SIZE                                     
004480         INTO TRF-ID                                                      
004490     END-STRING                                                           
004500*    TRF-FROM-ACCT-NO FROM FROM-ACCT.                                     
004510     MOVE FROM-ACCT TO TRF-FROM-ACCT-NO                                   
004520*    TRF-TO-ACCT-NO FROM TO-ACCT.                                         
004530     MOVE TO-ACCT TO TRF-TO-ACCT-NO                                       
004540*    TRF-AMOUNT FROM AMOUNT.                                              
004550     MOVE AMOUNT TO TRF-AMOUNT                                            
004560*    TRF-FEE FROM FEE.                                                    
004570     MOVE FEE TO TRF-FEE                                                  
004580*    TRF-MEMO FROM MEMO.                                                  
004590     MOVE MEMO TO TRF-MEMO                                                
004600*    TRF-IDEMPOTENCY-KEY FROM IDEM-KEY.                                   
004610     MOVE IDEM-KEY TO TRF-IDEMPOTENCY-KEY                                 
004620*    CLEAR TRF-FAIL-REASON.                                               
004630     MOVE SPACE TO TRF-FAIL-REASON                                        
004640*    TRF-IS-PENDING ON.                                                   
004650     SET TRF-IS-PENDING TO TRUE                                           
004660*    TRF-SAGA-STARTED ON.                                                 
004670     SET TRF-SAGA-STARTED TO TRUE                                         
004680     PERFORM 600-STAMP-TIMESTAMP                                          
004690*    TRF-REQUESTED-AT FROM TIMESTAMP.                                     
004700     MOVE TIMESTAMP TO TRF-REQUESTED-AT                                   
004710*    CLEAR TRF-COMPLETED-AT.                                              
004720     MOVE SPACE TO TRF-COMPLETED-AT.                                      
004730**********************************************************                
004740                                                                          
004750* 230-START-SAGA - FIRST STEP OF THE STATE MACHINE PROPER.                
004760* THE SAGA MOVES TO DEBPEND AND A DEBIT_REQUESTED EVENT GOES              
004770* OUT TO THE OUTBOX SO DOWNSTREAM CONSUMERS SEE THE SAGA BEGIN.           
004780 230-START-SAGA.                                                          
004790*    TRF-SAGA-DEBPEND ON.                                                 
004800     SET TRF-SAGA-DEBPEND TO TRUE                                         
004810*    'DEBIT_REQUESTED' INTO CUR-EVENT-TYPE.                               
004820     MOVE 'DEBIT_REQUESTED' TO CUR-EVENT-TYPE                             
004830     PERFORM 500-EMIT-OUTBOX-EVENT.                                       
004840**********************************************************                
004850                                                                          
004860 240-DEBIT-STEP.                                                          
004870*    DEBIT LEG IS SIMULATED/LOOKED UP - NO LIVE CALL TO THE               
004880*    LEDGER SYSTEM.  A FROM-ACCOUNT BEGINNING 'BAD-' STANDS               
004890*    FOR AN ACCOUNT THE LEDGER REJECTS (INSUFFICIENT FUNDS                
004900*    OR ACCOUNT NOT FOUND) SO TEST DATA CAN DRIVE EITHER LEG.             
004910*    A REJECTED DEBIT IS TERMINAL - TRF-IS-FAILED IS SET AND              
004920*    NO COMPENSATION IS NEEDED SINCE NO MONEY EVER MOVED.                 
004930     IF TRF-FROM-ACCT-NO(1:4) = 'BAD-'                                    
004940*        TRF-SAGA-DEBBAD ON.                                              
004950         SET TRF-SAGA-DEBBAD TO TRUE                                      
004960*        'INSUFFICIENT_BALANCE' INTO TRF-FAIL-REASON.                     
004970         MOVE 'INSUFFICIENT_BALANCE' TO TRF-FAIL-REASON                   
004980*        TRF-SAGA-FAILED ON.                                              
004990         SET TRF-SAGA-FAILED TO TRUE                                      
005000*        TRF-IS-FAILED ON.                                                
005010         SET TRF-IS-FAILED TO TRUE                                        
005020         PERFORM 600-STAMP-TIMESTAMP                                      
005030*        TRF-COMPLETED-AT FROM TIMESTAMP.                                 
005040         MOVE TIMESTAMP TO TRF-COMPLETED-AT                               
005050*        'TRANSFER_FAILED' INTO CUR-EVENT-TYPE.                           
005060         MOVE 'TRANSFER_FAILED' TO CUR-EVENT-TYPE                         
005070         PERFORM 500-EMIT-OUTBOX-EVENT                                    
005080     ELSE                                                                 
005090*        DEBIT TOOK - MOVE ON TO THE CREDIT LEG AND LET                   
005100*        250-CREDIT-STEP DECIDE WHERE THE SAGA GOES NEXT.                 
005110         SET TRF-SAGA-DEBOK TO TRUE                                       
005120*        TRF-SAGA-CRDPEND ON.                                             
005130         SET TRF-SAGA-CRDPEND TO TRUE                                     
005140*        'CREDIT_REQUESTED' INTO CUR-EVENT-TYPE.                          
005150         MOVE 'CREDIT_REQUESTED' TO CUR-EVENT-TYPE                        
005160         PERFORM 500-EMIT-OUTBOX-EVENT                                    
005170     END-IF.                                                              
005180**********************************************************                
005190                                                                          
005200 250-CREDIT-STEP.                                                         
005210*    CREDIT LEG, SAME SIMULATED-OUTCOME CONVENTION AS THE                 
005220*    DEBIT LEG ABOVE, KEYED OFF THE TO-ACCOUNT THIS TIME.                 
005230*    A REJECTED CREDIT MEANS THE DEBITED FUNDS ARE NOW SITTING            
005240*    NOWHERE - THE SAGA MUST MOVE TO COMPING AND A                        
005250*    DEBIT_ROLLBACK EVENT GOES OUT BEFORE 260-COMPENSATE-STEP             
005260*    RUNS.  TRF-FAIL-REASON IS SET HERE TO THE ORIGINAL                   
005270*    CREDIT-REJECT TEXT - 260-COMPENSATE-STEP BUILDS ON TOP               
005280*    OF THIS VALUE RATHER THAN REPLACING IT, SO THE REASON                
005290*    ON A DOUBLY-FAILED SAGA STILL SHOWS WHY THE CREDIT WAS               
005300*    REJECTED IN THE FIRST PLACE.                                         
005310     IF TRF-TO-ACCT-NO(1:4) = 'BAD-'                                      
005320*        TRF-SAGA-CRDBAD ON.                                              
005330         SET TRF-SAGA-CRDBAD TO TRUE                                      
005340*        'CREDIT_REJECTED' INTO TRF-FAIL-REASON.                          
005350         MOVE 'CREDIT_REJECTED' TO TRF-FAIL-REASON                        
005360*        TRF-SAGA-COMPING ON.                                             
005370         SET TRF-SAGA-COMPING TO TRUE                                     
005380*        'DEBIT_ROLLBACK' INTO CUR-EVENT-TYPE.                            
005390         MOVE 'DEBIT_ROLLBACK' TO CUR-EVENT-TYPE                          
005400         PERFORM 500-EMIT-OUTBOX-EVENT                                    
005410     ELSE                                                                 
005420*        TRF-SAGA-CRDOK ON.                                               
005430         SET TRF-SAGA-CRDOK TO TRUE                                       
005440     END-IF.                                                              
005450**********************************************************                
005460                                                                          
005470*****************************************************************         
005480* 260-COMPENSATE-STEP REVERSES THE DEBIT LEG WHEN THE CREDIT              
005490* LEG WAS REJECTED ABOVE.  PER REQ 97-0233, A COMPENSATION THAT           
005500* ITSELF FAILS IS TERMINAL AND UNRECOVERABLE - SEE THE 04/11/97           
005510* LOG ENTRY - AND MUST BE FLAGGED FOR AN OPERATOR TO WORK                 
005520* MANUALLY; IT IS NOT RETRIED HERE.                                       
005530*                                                                         
005540* ON A FAILED REVERSAL (FROM-ACCOUNT 'BAD-COMP') THE ORIGINAL             
005550* CREDIT-REJECT REASON LEFT IN TRF-FAIL-REASON BY                         
005560* 250-CREDIT-STEP IS SAVED OFF, THE FIELD IS CLEARED, AND THE             
005570* SAVED TEXT IS WRITTEN BACK IN WITH THE EXACT PREFIX TEXT                
005580* FROM THE REQUEST SPEC - SEE THE 04/02/09 LOG ENTRY.  THE                
005590* OPERATOR WORKING THE MANUAL TICKET THEN SEES BOTH FACTS AT              
005600* ONCE: THAT THE REVERSAL FAILED, AND WHY THE CREDIT WAS                  
005610* REJECTED TO BEGIN WITH.                                                 
005620*****************************************************************         
005630 260-COMPENSATE-STEP.                                                     
005640*    TRF-FROM-ACCT-NO(1:8) = 'BAD-COMP'                                   
005650     IF TRF-FROM-ACCT-NO(1:8) = 'BAD-COMP'                                
005660*        COMP-SAVE-REASON FROM TRF-FAIL-REASON.                           
005670         MOVE TRF-FAIL-REASON TO COMP-SAVE-REASON                         
005680*        CLEAR TRF-FAIL-REASON.                                           
005690         MOVE SPACE TO TRF-FAIL-REASON                                    
005700*        BUILD THE FIELD PIECE BY PIECE.                                  
005710         STRING '보상 실패: ' DELIMITED BY SIZE                               
005720             COMP-SAVE-REASON DELIMITED BY SIZE                           
005730             INTO TRF-FAIL-REASON                                         
005740         END-STRING                                                       
005750*        TRF-SAGA-FAILED ON.                                              
005760         SET TRF-SAGA-FAILED TO TRUE                                      
005770     ELSE                                                                 
005780*        TRF-SAGA-COMPED ON.                                              
005790         SET TRF-SAGA-COMPED TO TRUE                                      
005800*        TRF-SAGA-FAILED ON.                                              
005810         SET TRF-SAGA-FAILED TO TRUE                                      
005820     END-IF                                                               
005830*    TRF-IS-FAILED ON.                                                    
005840     SET TRF-IS-FAILED TO TRUE                                            
005850     PERFORM 600-STAMP-TIMESTAMP                                          
005860*    TRF-COMPLETED-AT FROM TIMESTAMP.                                     
005870     MOVE TIMESTAMP TO TRF-COMPLETED-AT                                   
005880*    'TRANSFER_FAILED' INTO CUR-EVENT-TYPE.                               
005890     MOVE 'TRANSFER_FAILED' TO CUR-EVENT-TYPE                             
005900     PERFORM 500-EMIT-OUTBOX-EVENT.                                       
005910**********************************************************                
005920                                                                          
005930* 270-COMPLETE-SUCCESS - BOTH LEGS TOOK.  THE SAGA CLOSES OUT             
005940* COMPLETE/SUCCESS AND A TRANSFER_COMPLETED EVENT IS EMITTED.             
005950 270-COMPLETE-SUCCESS.                                                    
005960*    TRF-SAGA-COMPLETE ON.                                                
005970     SET TRF-SAGA-COMPLETE TO TRUE                                        
005980*    TRF-IS-SUCCESS ON.                                                   
005990     SET TRF-IS-SUCCESS TO TRUE                                           
006000     PERFORM 600-STAMP-TIMESTAMP                                          
006010*    TRF-COMPLETED-AT FROM TIMESTAMP.                                     
006020     MOVE TIMESTAMP TO TRF-COMPLETED-AT                                   
006030*    'TRANSFER_COMPLETED' INTO CUR-EVENT-TYPE.                            
006040     MOVE 'TRANSFER_COMPLETED' TO CUR-EVENT-TYPE                          
006050     PERFORM 500-EMIT-OUTBOX-EVENT.                                       
006060**********************************************************                
006070                                                                          
006080* 280-FINISH-RECORD - COMMON TAIL FOR EVERY REQUEST THAT GOT              
006090* FAR ENOUGH TO BECOME A TRANSFER ROW, WHETHER IT ENDED IN                
006100* SUCCESS OR FAILURE.  WRITE THE TRANSFER OUT, PRINT THE                  
006110* REPORT LINE, ROLL THE RUN TOTALS, AND GO READ THE NEXT ROW.             
006120 280-FINISH-RECORD.                                                       
006130     PERFORM 282-WRITE-TRANSFER-OUT                                       
006140     PERFORM 284-WRITE-REPORT-LINE                                        
006150     PERFORM 286-ACCUM-TOTALS                                             
006160     GO TO 290-READ-NEXT-REQUEST.                                         
006170**********************************************************                
006180                                                                          
006190 282-WRITE-TRANSFER-OUT.                                                  
006200*    FULL TRANSFER RECORD, NOT JUST THE REPORT-VISIBLE                    
006210*    FIELDS - AMOUNT/FEE GO OUT AS THE DISPLAY MIRRORS                    
006220*    CARRIED FROM THE ORIGINAL REQUEST, SINCE NEITHER                     
006230*    CHANGES ONCE THE TRANSFER ROW IS BUILT.                              
006240     MOVE SPACE TO TRO-LINE-TEXT                                          
006250*    COMMA-DELIMIT EVERY FIELD INTO TRO-LINE-TEXT.                        
006260     STRING TRF-ID            DELIMITED BY SIZE                           
006270         ','                 DELIMITED BY SIZE                            
006280         TRF-FROM-ACCT-NO    DELIMITED BY SIZE                            
006290         ','                 DELIMITED BY SIZE                            
006300         TRF-TO-ACCT-NO      DELIMITED BY SIZE                            
006310         ','                 DELIMITED BY SIZE                            
006320         AMOUNT           DELIMITED BY SIZE                               
006330         ','                 DELIMITED BY SIZE                            
006340         FEE              DELIMITED BY SIZE                               
006350         ','                 DELIMITED BY SIZE                            
006360         TRF-STATUS          DELIMITED BY SIZE                            
006370         ','                 DELIMITED BY SIZE                            
006380         TRF-SAGA-STATUS     DELIMITED BY SIZE                            
006390         ','                 DELIMITED BY SIZE                            
006400         TRF-FAIL-REASON     DELIMITED BY SIZE                            
006410         ','                 DELIMITED BY SIZE                            
006420         TRF-MEMO            DELIMITED BY SIZE                            
006430         ','                 DELIMITED BY SIZE                            
006440         TRF-IDEMPOTENCY-KEY DELIMITED BY SIZE                            
006450         ','                 DELIMITED BY SIZE                            
006460         TRF-REQUESTED-AT    DELIMITED BY SIZE                            
006470         ','                 DELIMITED BY SIZE                            
006480         TRF-COMPLETED-AT    DELIMITED BY SIZE                            
006490         INTO TRO-LINE-TEXT                                               
006500     END-STRING                                                           
006510*    ONE LINE OUT TO TRFOUT PER POSTED TRANSFER.                          
006520     WRITE TRO-OUTPUT-LINE.                                               
006530**********************************************************                
006540                                                                          
006550* 284-WRITE-REPORT-LINE - ONE DETAIL LINE PER POSTED TRANSFER.            
006560* REASON IS TRUNCATED TO 40 CHARS TO MATCH THE PRINT CHART -              
006570* SEE THE 05/16/04 LOG ENTRY - EVEN THOUGH THE UNDERLYING                 
006580* TRF-FAIL-REASON FIELD CAN HOLD MORE THAN THAT.                          
006590 284-WRITE-REPORT-LINE.                                                   
006600*    CLEAR REPORT-DETAIL-LINE.                                            
006610     MOVE SPACE TO REPORT-DETAIL-LINE                                     
006620*    RDL-TRANSFER-ID FROM TRF-ID.                                         
006630     MOVE TRF-ID TO RDL-TRANSFER-ID                                       
006640*    RDL-FROM-ACCT FROM TRF-FROM-ACCT-NO.                                 
006650     MOVE TRF-FROM-ACCT-NO TO RDL-FROM-ACCT                               
006660*    RDL-TO-ACCT FROM TRF-TO-ACCT-NO.                                     
006670     MOVE TRF-TO-ACCT-NO TO RDL-TO-ACCT                                   
006680*    RDL-AMOUNT FROM TRF-AMOUNT.                                          
006690     MOVE TRF-AMOUNT TO RDL-AMOUNT                                        
006700*    RDL-STATUS FROM TRF-STATUS.                                          
006710     MOVE TRF-STATUS TO RDL-STATUS                                        
006720*    RDL-SAGA-STATUS FROM TRF-SAGA-STATUS.                                
006730     MOVE TRF-SAGA-STATUS TO RDL-SAGA-STATUS                              
006740*    RDL-REASON FROM TRF-FAIL-REASON(1:40).                               
006750     MOVE TRF-FAIL-REASON(1:40) TO RDL-REASON                             
006760*    ONE DETAIL LINE OUT TO THE AUDIT REPORT.                             
006770     WRITE RPT-PRINT-LINE FROM REPORT-DETAIL-LINE.                        
006780**********************************************************                
006790                                                                          
006800* 286-ACCUM-TOTALS - ROLL THIS TRANSFER'S OUTCOME INTO THE                
006810* RUN TOTALS PRINTED BY 910-WRITE-TOTALS AT END OF RUN.                   
006820 286-ACCUM-TOTALS.                                                        
006830*    TRF-IS-SUCCESS                                                       
006840     IF TRF-IS-SUCCESS                                                    
006850*        BUMP TOT-SUCCESS.                                                
006860         ADD 1 TO TOT-SUCCESS                                             
006870*        ROLL AMOUNT INTO THE RUN TOTAL.                                  
006880         ADD TRF-AMOUNT TO TOT-AMOUNT                                     
006890*        ROLL AMOUNT INTO THE RUN TOTAL.                                  
006900         ADD TRF-FEE TO TOT-FEE                                           
006910     END-IF                                                               
006920*    TRF-IS-FAILED                                                        
006930     IF TRF-IS-FAILED                                                     
006940*        BUMP TOT-FAILED.                                                 
006950         ADD 1 TO TOT-FAILED                                              
006960     END-IF.                                                              
006970**********************************************************                
006980                                                                          
006990* 290-READ-NEXT-REQUEST - PRIME THE NEXT ITERATION OF THE                 
007000* MAIN LOOP IN 0000-POST-TRANSFERS.                                       
007010 290-READ-NEXT-REQUEST.                                                   
007020*    NEXT INPUT ROW.                                                      
007030     READ TRANSFER-REQUEST-FILE                                           
007040         AT END                                                           
007050*            EOF ON.                                                      
007060             SET EOF TO TRUE                                              
007070     END-READ.                                                            
007080**********************************************************                
007090                                                                          
007100* 295-PROCESS-REQUEST-EXIT - COMMON EXIT POINT FOR THE                    
007110* PERFORM ... THRU RANGE IN 0000-POST-TRANSFERS.  THE GO TO               
007120* STATEMENTS ABOVE ALL EVENTUALLY FALL THROUGH TO HERE.                   
007130 295-PROCESS-REQUEST-EXIT.                                                
007140     EXIT.                                                                
007150**********************************************************                
007160                                                                          
007170*****************************************************************         
007180* 500-EMIT-OUTBOX-EVENT BUILDS AND WRITES ONE OUTBOX ROW FOR              
007190* EVERY STATE-CHANGING FACT IN THE SAGA.  TOPIC NAME PICKS UP             
007200* THE MESSAGING TEAM'S RENAMED QUEUES - SEE THE 07/30/01 LOG              
007210* ENTRY.  THE ACTUAL DISPATCH ATTEMPT AND THE LINE WRITE ARE              
007220* BROKEN OUT INTO 510- AND 520- BELOW SO EACH CAN BE FOLLOWED             
007230* ON ITS OWN.                                                             
007240*****************************************************************         
007250 500-EMIT-OUTBOX-EVENT.                                                   
007260*    BUMP OBX-SEQ.                                                        
007270     ADD 1 TO OBX-SEQ                                                     
007280*    OBX-SEQ-ED FROM OBX-SEQ.                                             
007290     MOVE OBX-SEQ TO OBX-SEQ-ED                                           
007300*    CLEAR OBX-ID.                                                        
007310     MOVE SPACE TO OBX-ID                                                 
007320*    BUILD THE FIELD PIECE BY PIECE.                                      
007330     STRING 'OBX-' DELIMITED BY SIZE                                      
007340         OBX-SEQ-ED DELIMITED BY SIZE                                     
007350         INTO OBX-ID                                                      
007360     END-STRING                                                           
007370*    'Transfer' INTO OBX-AGGREGATE-TYPE.                                  
007380     MOVE 'Transfer' TO OBX-AGGREGATE-TYPE                                
007390*    OBX-AGGREGATE-ID FROM TRF-ID.                                        
007400     MOVE TRF-ID TO OBX-AGGREGATE-ID                                      
007410*    OBX-EVENT-TYPE FROM CUR-EVENT-TYPE.                                  
007420     MOVE CUR-EVENT-TYPE TO OBX-EVENT-TYPE                                
007430*    TOPIC ASSIGNMENT - ONE QUEUE PER EVENT FAMILY, EXCEPT                
007440*    THE LIFECYCLE QUEUE WHICH ALSO CATCHES ANY EVENT TYPE                
007450*    NOT EXPLICITLY LISTED (WHEN OTHER).                                  
007460     EVALUATE CUR-EVENT-TYPE                                              
007470*        -> 'DEBIT_REQUESTED'                                             
007480         WHEN 'DEBIT_REQUESTED'                                           
007490*            'TRANSFER.DEBIT.REQUEST.Q1' INTO OBX-TOPIC.                  
007500             MOVE 'TRANSFER.DEBIT.REQUEST.Q1' TO OBX-TOPIC                
007510*        -> 'CREDIT_REQUESTED'                                            
007520         WHEN 'CREDIT_REQUESTED'                                          
007530*            'TRANSFER.CREDIT.REQUEST.Q1' INTO OBX-TOPIC.                 
007540             MOVE 'TRANSFER.CREDIT.REQUEST.Q1' TO OBX-TOPIC               
007550*        -> 'DEBIT_ROLLBACK'                                              
007560         WHEN 'DEBIT_ROLLBACK'                                            
007570*            'TRANSFER.DEBIT.ROLLBACK.Q1' INTO OBX-TOPIC.                 
007580             MOVE 'TRANSFER.DEBIT.ROLLBACK.Q1' TO OBX-TOPIC               
007590*        -> 'TRANSFER_COMPLETED'                                          
007600         WHEN 'TRANSFER_COMPLETED'                                        
007610*            'TRANSFER.LIFECYCLE.Q1' INTO OBX-TOPIC.                      
007620             MOVE 'TRANSFER.LIFECYCLE.Q1' TO OBX-TOPIC                    
007630*        -> OTHER                                                         
007640         WHEN OTHER                                                       
007650*            'TRANSFER.LIFECYCLE.Q1' INTO OBX-TOPIC.                      
007660             MOVE 'TRANSFER.LIFECYCLE.Q1' TO OBX-TOPIC                    
007670     END-EVALUATE                                                         
007680*    CLEAR OBX-PAYLOAD.                                                   
007690     MOVE SPACE TO OBX-PAYLOAD                                            
007700*   MEMO IS CARRIED INTO THE PAYLOAD SO A LATER RETRY                     
007710*   SWEEP CAN APPLY THE SAME SIMULATED-DISPATCH RULE                      
007720*   WITHOUT HAVING TO GO BACK TO THE TRANSFER RECORD.                     
007730     STRING '{"transferId":"' DELIMITED BY SIZE                           
007740         TRF-ID           DELIMITED BY SIZE                               
007750         '","eventType":"' DELIMITED BY SIZE                              
007760         CUR-EVENT-TYPE DELIMITED BY SIZE                                 
007770         '","memo":"'       DELIMITED BY SIZE                             
007780         TRF-MEMO          DELIMITED BY SIZE                              
007790         '"}'              DELIMITED BY SIZE                              
007800         INTO OBX-PAYLOAD                                                 
007810     END-STRING                                                           
007820*    OBX-IS-PENDING ON.                                                   
007830     SET OBX-IS-PENDING TO TRUE                                           
007840*    ZERO OBX-RETRY-COUNT.                                                
007850     MOVE ZERO TO OBX-RETRY-COUNT                                         
007860*    CLEAR OBX-LAST-ERROR.                                                
007870     MOVE SPACE TO OBX-LAST-ERROR                                         
007880     PERFORM 600-STAMP-TIMESTAMP                                          
007890*    OBX-CREATED-AT FROM TIMESTAMP.                                       
007900     MOVE TIMESTAMP TO OBX-CREATED-AT                                     
007910*    CLEAR OBX-SENT-AT.                                                   
007920     MOVE SPACE TO OBX-SENT-AT                                            
007930     PERFORM 510-DISPATCH-OUTBOX-EVENT                                    
007940     PERFORM 520-WRITE-OUTBOX-OUT.                                        
007950**********************************************************                
007960                                                                          
007970 510-DISPATCH-OUTBOX-EVENT.                                               
007980*    DISPATCH OUTCOME IS DATA-DRIVEN, NOT A LIVE QUEUE CALL.              
007990*    A MEMO BEGINNING 'NODISP' SIMULATES A DOWNED TOPIC SO                
008000*    TEST DATA CAN EXERCISE THE RETRY COUNTER BELOW.                      
008010*    ONCE THE RETRY COUNT REACHES THE SHOP MAXIMUM THE EVENT              
008020*    IS MARKED FAILED HERE - IT IS THE RETRY SWEEP (OBXSWEEP)             
008030*    THAT OWNS ANY FURTHER ATTEMPTS AGAINST A PENDING ROW.                
008040     IF TRF-MEMO(1:6) = 'NODISP'                                          
008050*        BUMP OBX-RETRY-COUNT.                                            
008060         ADD 1 TO OBX-RETRY-COUNT                                         
008070         MOVE 'TOPIC UNAVAILABLE' TO OBX-LAST-ERROR                       
008080*        OBX-RETRY-COUNT >= OBX-DEFAULT-MAX-RETRY                         
008090         IF OBX-RETRY-COUNT >= OBX-DEFAULT-MAX-RETRY                      
008100*            OBX-IS-FAILED ON.                                            
008110             SET OBX-IS-FAILED TO TRUE                                    
008120         END-IF                                                           
008130     ELSE                                                                 
008140*        OBX-IS-SENT ON.                                                  
008150         SET OBX-IS-SENT TO TRUE                                          
008160         PERFORM 600-STAMP-TIMESTAMP                                      
008170*        OBX-SENT-AT FROM TIMESTAMP.                                      
008180         MOVE TIMESTAMP TO OBX-SENT-AT                                    
008190     END-IF.                                                              
008200**********************************************************                
008210                                                                          
008220 520-WRITE-OUTBOX-OUT.                                                    
008230*    FULL RECORD GOES OUT HERE, NOT JUST THE AUDIT-VISIBLE                
008240*    FIELDS - THE RETRY SWEEP (OBXSWEEP) READS THIS SAME                  
008250*    FILE BACK IN AND NEEDS PAYLOAD/RETRY-COUNT/CREATED-AT                
008260*    TO PICK UP WHERE THIS RUN LEFT OFF.                                  
008270     MOVE OBX-RETRY-COUNT TO OBX-RETRY-ED                                 
008280*    CLEAR OBX-LINE-TEXT.                                                 
008290     MOVE SPACE TO OBX-LINE-TEXT                                          
008300*    BUILD THE FIELD PIECE BY PIECE.                                      
008310     STRING OBX-ID              DELIMITED BY SIZE                         
008320         ','                   DELIMITED BY SIZE                          
008330         OBX-AGGREGATE-TYPE    DELIMITED BY SIZE                          
008340         ','                   DELIMITED BY SIZE                          
008350         OBX-AGGREGATE-ID      DELIMITED BY SIZE                          
008360         ','                   DELIMITED BY SIZE                          
008370         OBX-EVENT-TYPE        DELIMITED BY SIZE                          
008380         ','                   DELIMITED BY SIZE                          
008390         OBX-TOPIC             DELIMITED BY SIZE                          
008400         ','                   DELIMITED BY SIZE                          
008410         OBX-STATUS            DELIMITED BY SIZE                          
008420         ','                   DELIMITED BY SIZE                          
008430         OBX-RETRY-ED       DELIMITED BY SIZE                             
008440         ','                   DELIMITED BY SIZE                          
008450         OBX-LAST-ERROR        DELIMITED BY SIZE                          
008460         ','                   DELIMITED BY SIZE                          
008470         OBX-CREATED-AT        DELIMITED BY SIZE                          
008480         ','                   DELIMITED BY SIZE                          
008490         OBX-SENT-AT           DELIMITED BY SIZE                          
008500         ','                   DELIMITED BY SIZE                          
008510         OBX-PAYLOAD           DELIMITED BY SIZE                          
008520         INTO OBX-LINE-TEXT                                               
008530     END-STRING                                                           
008540*    ONE LINE OUT TO OBXOUT PER EVENT EMITTED.                            
008550     WRITE OBX-OUTPUT-LINE                                                
008560*    OBX-IS-SENT                                                          
008570     IF OBX-IS-SENT                                                       
008580*        BUMP TOT-OBX-SENT.                                               
008590         ADD 1 TO TOT-OBX-SENT                                            
008600     END-IF                                                               
008610*    OBX-IS-PENDING                                                       
008620     IF OBX-IS-PENDING                                                    
008630*        BUMP TOT-OBX-PENDING.                                            
008640         ADD 1 TO TOT-OBX-PENDING                                         
008650     END-IF                                                               
008660*    OBX-IS-FAILED                                                        
008670     IF OBX-IS-FAILED                                                     
008680*        BUMP TOT-OBX-FAILED.                                             
008690         ADD 1 TO TOT-OBX-FAILED                                          
008700     END-IF.                                                              
008710**********************************************************                
008720                                                                          
008730* 600-STAMP-TIMESTAMP - SHARED TIMESTAMP BUILDER, CALLED                  
008740* FROM EVERY PLACE IN THIS PROGRAM THAT NEEDS A "NOW" VALUE               
008750* FOR A REQUESTED-AT, COMPLETED-AT, CREATED-AT OR SENT-AT                 
008760* FIELD.  KEEPING IT IN ONE PLACE MEANS THE FORMAT ONLY HAS               
008770* TO BE FIXED ONCE - SEE THE Y2K NOTE BELOW.                              
008780 600-STAMP-TIMESTAMP.                                                     
008790*    POST-Y2K VERSION - SEE 12/08/98 LOG ENTRY.  4-DIGIT YEAR             
008800*    TAKEN DIRECTLY FROM ACCEPT FROM DATE YYYYMMDD.                       
008810     ACCEPT RAW-DATE FROM DATE YYYYMMDD                                   
008820*    SYSTEM CLOCK.                                                        
008830     ACCEPT RAW-TIME FROM TIME                                            
008840*    TS-YEAR FROM RAW-DATE(1:4).                                          
008850     MOVE RAW-DATE(1:4) TO TS-YEAR                                        
008860*    TS-MONTH FROM RAW-DATE(5:2).                                         
008870     MOVE RAW-DATE(5:2) TO TS-MONTH                                       
008880*    TS-DAY FROM RAW-DATE(7:2).                                           
008890     MOVE RAW-DATE(7:2) TO TS-DAY                                         
008900*    TS-HOUR FROM RAW-TIME(1:2).                                          
008910     MOVE RAW-TIME(1:2) TO TS-HOUR                                        
008920*    TS-MIN FROM RAW-TIME(3:2).                                           
008930     MOVE RAW-TIME(3:2) TO TS-MIN                                         
008940*    TS-SEC FROM RAW-TIME(5:2).                                           
008950     MOVE RAW-TIME(5:2) TO TS-SEC                                         
008960*    ZERO TS-MICRO.                                                       
008970     MOVE ZERO TO TS-MICRO                                                
008980*    TS-MICRO(1:2). FROM RAW-TIME(7:2).                                   
008990     MOVE RAW-TIME(7:2) TO TS-MICRO(1:2).                                 
009000**********************************************************                
009010                                                                          
009020* 900-FINISH - PRINT THE TOTALS BLOCK AND CLOSE EVERYTHING                
009030* THAT 100-INIT OPENED.  NOTHING ELSE RUNS AFTER THIS.                    
009040 900-FINISH.                                                              
009050     PERFORM 910-WRITE-TOTALS                                             
009060*    CLOSE THIS RUN'S FILES.                                              
009070     CLOSE TRANSFER-REQUEST-FILE                                          
009080         TRANSFER-OUTPUT-FILE                                             
009090         OUTBOX-OUTPUT-FILE                                               
009100         REPORT-FILE.                                                     
009110**********************************************************                
009120                                                                          
009130* 910-WRITE-TOTALS - ONE LINE PER RUN STATISTIC, IN THE                   
009140* ORDER OPERATIONS HAS ASKED FOR SINCE THE FORMAT WAS                     
009150* REWORKED PER REQ 94-0902 - SEE THE 01/22/95 LOG ENTRY.                  
009160* EACH BLOCK FOLLOWS THE SAME PATTERN: MOVE THE COUNTER OR                
009170* MONEY FIELD TO ITS EDIT PICTURE, CLEAR THE LINE, STRING                 
009180* THE LABEL AND EDITED VALUE TOGETHER, AND WRITE IT OUT.                  
009190 910-WRITE-TOTALS.                                                        
009200     MOVE TOT-PROCESSED TO EDIT-COUNT                                     
009210     MOVE SPACE TO TOTALS-LINE                                            
009220     STRING 'TOTAL TRANSFERS PROCESSED ........ ' DELIMITED               
009230         BY SIZE EDIT-COUNT DELIMITED BY SIZE                             
009240         INTO TOTALS-LINE                                                 
009250     WRITE RPT-PRINT-LINE FROM TOTALS-LINE                                
009260     MOVE TOT-SUCCESS TO EDIT-COUNT                                       
009270     MOVE SPACE TO TOTALS-LINE                                            
009280     STRING 'TOTAL SUCCESS ..................... ' DELIMITED              
009290         BY SIZE EDIT-COUNT DELIMITED BY SIZE                             
009300         INTO TOTALS-LINE                                                 
009310     WRITE RPT-PRINT-LINE FROM TOTALS-LINE                                
009320     MOVE TOT-FAILED TO EDIT-COUNT                                        
009330     MOVE SPACE TO TOTALS-LINE                                            
009340     STRING 'TOTAL FAILED ....................... ' DELIMITED             
009350         BY SIZE EDIT-COUNT DELIMITED BY SIZE                             
009360         INTO TOTALS-LINE                                                 
009370     WRITE RPT-PRINT-LINE FROM TOTALS-LINE                                
009380     MOVE TOT-CANCELLED TO EDIT-COUNT                                     
009390     MOVE SPACE TO TOTALS-LINE                                            
009400     STRING 'TOTAL CANCELLED .................... ' DELIMITED             
009410         BY SIZE EDIT-COUNT DELIMITED BY SIZE                             
009420         INTO TOTALS-LINE                                                 
009430     WRITE RPT-PRINT-LINE FROM TOTALS-LINE                                
009440     MOVE TOT-REJECTED TO EDIT-COUNT                                      
009450     MOVE SPACE TO TOTALS-LINE                                            
009460     STRING 'TOTAL REJECTED (VALIDATION) ........ ' DELIMITED             
009470         BY SIZE EDIT-COUNT DELIMITED BY SIZE                             
009480         INTO TOTALS-LINE                                                 
009490     WRITE RPT-PRINT-LINE FROM TOTALS-LINE                                
009500     MOVE TOT-AMOUNT TO EDIT-MONEY                                        
009510     MOVE SPACE TO TOTALS-LINE                                            
009520     STRING 'TOTAL AMOUNT (SUCCESS) ....... ' DELIMITED                   
009530         BY SIZE EDIT-MONEY DELIMITED BY SIZE                             
009540         INTO TOTALS-LINE                                                 
009550     WRITE RPT-PRINT-LINE FROM TOTALS-LINE                                
009560     MOVE TOT-FEE TO EDIT-MONEY                                           
009570     MOVE SPACE TO TOTALS-LINE                                            
009580     STRING 'TOTAL FEE (SUCCESS) ........... ' DELIMITED                  
009590         BY SIZE EDIT-MONEY DELIMITED BY SIZE                             
009600         INTO TOTALS-LINE                                                 
009610     WRITE RPT-PRINT-LINE FROM TOTALS-LINE                                
009620     MOVE TOT-OBX-SENT TO EDIT-COUNT                                      
009630     MOVE SPACE TO TOTALS-LINE                                            
009640     STRING 'TOTAL OUTBOX SENT .................. ' DELIMITED             
009650         BY SIZE EDIT-COUNT DELIMITED BY SIZE                             
009660         INTO TOTALS-LINE                                                 
009670     WRITE RPT-PRINT-LINE FROM TOTALS-LINE                                
009680     MOVE TOT-OBX-PENDING TO EDIT-COUNT                                   
009690     MOVE SPACE TO TOTALS-LINE                                            
009700     STRING 'TOTAL OUTBOX PENDING ................ ' DELIMITED            
009710         BY SIZE EDIT-COUNT DELIMITED BY SIZE                             
009720         INTO TOTALS-LINE                                                 
009730     WRITE RPT-PRINT-LINE FROM TOTALS-LINE                                
009740     MOVE TOT-OBX-FAILED TO EDIT-COUNT                                    
009750     MOVE SPACE TO TOTALS-LINE                                            
009760     STRING 'TOTAL OUTBOX FAILED .................. ' DELIMITED           
009770         BY SIZE EDIT-COUNT DELIMITED BY SIZE                             
009780         INTO TOTALS-LINE                                                 
009790     WRITE RPT-PRINT-LINE FROM TOTALS-LINE.                               
009800**********************************************************                
